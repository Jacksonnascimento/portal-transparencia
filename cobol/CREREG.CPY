000100******************************************************************
000200*               COPY CREREG - LAYOUT CREDOR-MASTER               *
000300*----------------------------------------------------------------*
000400* APLICACION  : PORTAL DA TRANSPARENCIA                          *
000500* ARQUIVO     : CREDOR-MASTER (REGISTRO FIXO 92)                 *
000600* DESCRICAO   : CADASTRO DE CREDORES (FORNECEDORES) DEDUPLICADO  *
000700*             : PELO CPF/CNPJ LIMPO, USADO PELA IMPORTACAO DE    *
000800*             : DESPESAS.                                        *
000900*----------------------------------------------------------------*
001000* HISTORICO DE ALTERACOES                                        *
001100* 12/05/2023 PEDR RQ-4471 CRIACAO DO LAYOUT ORIGINAL             *
001200******************************************************************
001300 01  REG-CREDOR.
001400     03 CRE-ID                    PIC 9(09).
001500     03 CRE-CPF-CNPJ              PIC X(14).
001600     03 CRE-RAZAO-SOCIAL          PIC X(60).
001700     03 CRE-TIPO-PESSOA           PIC X(08).
001800     03 FILLER                    PIC X(01).

