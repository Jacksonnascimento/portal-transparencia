000100*****************************************************************
000200* FECHA       : 07/04/1990                                      *
000300* PROGRAMADOR : JULIO CESAR SALAZAR (JCS)                       *
000400* INSTALACAO  : PREFEITURA - CENTRO DE PROCESSAMENTO DE DADOS   *
000500* APLICACION  : ORCAMENTO E FINANCAS / DESPESA                  *
000600* PROGRAMA    : DESI3003                                        *
000700* TIPO        : BATCH                                           *
000800* DESCRICION  : IMPORTA O ARQUIVO PLANO DE EMPENHOS DE DESPESA, *
000900*             : LOCALIZA OU CRIA O CREDOR PELO CPF/CNPJ LIMPO E *
001000*             : GRAVA O REGISTRO DE DESPESA NO MESTRE, COM      *
001100*             : REGISTRO DE AUDITORIA.                         *
001200* ARCHIVOS    : DESPESA-CSV-IN=E, CREDOR-MASTER=A,              *
001300*             : DESPESA-MASTER=A, AUDIT-LOG-OUT=A               *
001400* PROGRAMA(S) : NAO APLICA                                      *
001500* SEGURIDAD   : ACESSO RESTRITO - LOTE NOTURNO ORCAMENTO        *
001600*****************************************************************
001700 IDENTIFICATION DIVISION.
001800 PROGRAM-ID.    DESI3003.
001900 AUTHOR.        JULIO CESAR SALAZAR.
002000 INSTALLATION.  PREFEITURA - CPD ORCAMENTO E FINANCAS.
002100 DATE-WRITTEN.  07/04/1990.
002200 DATE-COMPILED. 07/04/1990.
002300 SECURITY.      ACESSO RESTRITO AO LOTE NOTURNO DE ORCAMENTO.
002400*****************************************************************
002500*                H I S T O R I C O   D E   A L T E R A C O E S  *
002600*****************************************************************
002700* 07/04/1990 JCS RQ-0162 VERSAO ORIGINAL - CARGA DE EMPENHOS DE *
002800*                 DESPESA A PARTIR DE FITA DA CONTABILIDADE.    *
002900* 19/08/1990 JCS RQ-0171 INCLUSAO DA CRIACAO AUTOMATICA DE      *
003000*                 CREDOR QUANDO O CPF/CNPJ NAO E ENCONTRADO.    *
003100* 03/12/1993 RAN RQ-0243 LIMPEZA DO CPF/CNPJ (REMOCAO DE PONTOS,*
003200*                 BARRAS E HIFENS) ANTES DA BUSCA NO CADASTRO.  *
003300* 29/06/1996 RAN RQ-0280 CLASSIFICACAO AUTOMATICA DO CREDOR EM  *
003400*                 PESSOA FISICA OU JURIDICA PELO TAMANHO DO     *
003500*                 DOCUMENTO LIMPO.                              *
003600* 14/10/1998 RAN RQ-0296 AJUSTE PARA VIRADA DO SECULO - CAMPO DE*
003700*                 EXERCICIO PASSA A ACEITAR 4 DIGITOS PLENOS.   *
003800* 21/01/1999 RAN RQ-0302 TESTE DE VIRADA DE ANO - NENHUM IMPACTO*
003900*                 ENCONTRADO NA ROTINA DE DATAS.                *
004000* 02/09/2005 LVF RQ-0495 MIGRACAO DO ARQUIVO DE ENTRADA DE FITA *
004100*                 PARA DISCO, FORMATO TEXTO DELIMITADO POR ";". *
004200* 09/02/2011 LVF RQ-0604 ADEQUACAO A LEI DE ACESSO A INFORMACAO *
004300*                 (LEI 12.527/2011) - PASSA A GRAVAR REGISTRO DE*
004400*                 AUDITORIA DA IMPORTACAO DE DESPESA.           *
004500* 30/07/2013 LVF RQ-0651 LINHAS COM MENOS DE 10 COLUNAS PASSAM A*
004600*                 SER APENAS IGNORADAS, SEM ABORTAR O LOTE.     *
004700* 11/02/2024 PEDR RQ-4892 VALOR MONETARIO INVALIDO EM QUALQUER  *
004800*                 DAS TRES COLUNAS (EMPENHADO/LIQUIDADO/PAGO)   *
004900*                 PASSA A ABORTAR O LOTE INTEIRO - NENHUMA       *
005000*                 DESPESA OU CREDOR DO LOTE E GRAVADO, UMA       *
005100*                 UNICA FALHA E REGISTRADA NA AUDITORIA. ANTES   *
005200*                 DESTA CORRECAO O VALOR INVALIDO ERA GRAVADO    *
005300*                 COMO ZERO, SEM AVISO (ACHADO NA CONFERENCIA    *
005400*                 DO PORTAL DA TRANSPARENCIA COM A CONTABILIDADE)*
005500* 06/09/2023 PEDR RQ-0866 REVISAO GERAL CONFORME NOVO LAYOUT DO *
005600*                 PORTAL DA TRANSPARENCIA.                      *
005700*****************************************************************
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SPECIAL-NAMES.
006100     CLASS CLASSE-DIGITO IS "0" THRU "9"
006200     SWITCH UPSI-0 ON STATUS IS SW-REPROCESSA-LOTE
006300                   OFF STATUS IS SW-LOTE-NORMAL.
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT DESPESA-CSV-IN ASSIGN TO DESPESACSV
006700            ORGANIZATION IS LINE SEQUENTIAL
006800            FILE STATUS  IS FS-DESPESA-CSV.
006900     SELECT CREDOR-MASTER  ASSIGN TO CREDMASTER
007000            ORGANIZATION IS SEQUENTIAL
007100            FILE STATUS  IS FS-CREDOR-MST.
007200     SELECT DESPESA-MASTER ASSIGN TO DESMASTER
007300            ORGANIZATION IS SEQUENTIAL
007400            FILE STATUS  IS FS-DESPESA-MST.
007500     SELECT AUDIT-LOG-OUT   ASSIGN TO AUDITLOG
007600            ORGANIZATION IS LINE SEQUENTIAL
007700            FILE STATUS  IS FS-AUDIT-LOG.
007800 DATA DIVISION.
007900 FILE SECTION.
008000*                    ARQUIVO DE ENTRADA (CONTABILIDADE)
008100 FD  DESPESA-CSV-IN.
008200 01  REG-DESPESA-CSV              PIC X(400).
008300*                    CADASTRO DE CREDORES (REGISTRO FIXO 92)
008400 FD  CREDOR-MASTER
008500     RECORD CONTAINS 92 CHARACTERS.
008600     COPY CREREG.
008700*                    MESTRE DE DESPESAS (REGISTRO FIXO 300)
008800 FD  DESPESA-MASTER
008900     RECORD CONTAINS 300 CHARACTERS.
009000     COPY DESREG.
009100*                    TRILHA DE AUDITORIA
009200 FD  AUDIT-LOG-OUT.
009300     COPY LOGREG.
009400 WORKING-STORAGE SECTION.
009500*****************************************************************
009600*             VARIAVEIS DE FILE STATUS                          *
009700*****************************************************************
009800 01  FS-DESPESA-CSV               PIC 9(02) VALUE ZEROS.
009900 01  FS-CREDOR-MST                PIC 9(02) VALUE ZEROS.
010000 01  FS-DESPESA-MST               PIC 9(02) VALUE ZEROS.
010100 01  FS-AUDIT-LOG                PIC 9(02) VALUE ZEROS.
010200*****************************************************************
010300*             CONTROLE DO LACO DE LEITURA                       *
010400*****************************************************************
010500 01  WKS-FIM-CSV                  PIC 9(01) COMP VALUE ZEROS.
010600     88 WKS-FIM-ARQUIVO-CSV                 VALUE 1.
010700 01  WKS-FIM-CREDOR               PIC 9(01) COMP VALUE ZEROS.
010800     88 WKS-FIM-ARQUIVO-CREDOR              VALUE 1.
010900 01  WKS-QTD-DESPESAS             PIC 9(06) COMP VALUE ZEROS.
011000 01  WKS-QTD-CREDORES             PIC 9(06) COMP VALUE ZEROS.
011100 01  WKS-QTD-CREDORES-ORIGINAL    PIC 9(06) COMP VALUE ZEROS.
011200 01  WKS-QTD-CREDORES-NOVOS       PIC 9(06) COMP VALUE ZEROS.
011300 01  WKS-IC                       PIC 9(06) COMP VALUE ZEROS.
011400 01  WKS-NUM-LINHA                PIC 9(06) COMP VALUE ZEROS.
011500*****************************************************************
011600*             TRAVA DE ABORTO DO LOTE (RQ-4892)                 *
011700*****************************************************************
011800 01  WKS-ABORTAR-CARGA            PIC 9(01) COMP VALUE ZEROS.
011900     88 WKS-CARGA-REJEITADA                 VALUE 1.
012000 01  WKS-MENSAGEM-ERRO            PIC X(60) VALUE SPACES.
012100*****************************************************************
012200*             TABELA DE CREDORES (CARREGADA NA ABERTURA)        *
012300*****************************************************************
012400 01  WKS-TABELA-CREDORES.
012500     03 WKS-TAB-CREDOR OCCURS 0 TO 30000 TIMES
012600                        DEPENDING ON WKS-QTD-CREDORES
012700                        INDEXED BY WKS-IX.
012800        05 TAB-CRE-ID               PIC 9(09).
012900        05 TAB-CRE-CPF-CNPJ         PIC X(14).
013000        05 TAB-CRE-RAZAO-SOCIAL     PIC X(60).
013100        05 TAB-CRE-TIPO-PESSOA      PIC X(08).
013200        05 FILLER                   PIC X(01).
013300*****************************************************************
013400*             TABELA DE DESPESAS DO LOTE (RQ-4892) - SOMENTE    *
013500*             VAI PARA O MESTRE SE O LOTE COMPLETO FOR ACEITO;  *
013600*             NENHUM REGISTRO FICA GRAVADO SE ALGUMA LINHA      *
013700*             TIVER VALOR MONETARIO INVALIDO.                   *
013800*****************************************************************
013900 01  WKS-TABELA-DESPESAS.
014000     03 WKS-TAB-DESPESA OCCURS 0 TO 5000 TIMES
014100                         DEPENDING ON WKS-QTD-DESPESAS
014200                         INDEXED BY WKS-ID.
014300        05 TAB-DES-EXERCICIO        PIC 9(04).
014400        05 TAB-DES-NUMERO-EMPENHO   PIC X(20).
014500        05 TAB-DES-DATA-EMPENHO     PIC 9(08).
014600        05 TAB-DES-ORGAO-NOME       PIC X(60).
014700        05 TAB-DES-CREDOR-ID        PIC 9(09).
014800        05 TAB-DES-ELEMENTO-DESPESA PIC X(20).
014900        05 TAB-DES-VLR-EMPENHADO    PIC S9(13)V9(02).
015000        05 TAB-DES-VLR-LIQUIDADO    PIC S9(13)V9(02).
015100        05 TAB-DES-VLR-PAGO         PIC S9(13)V9(02).
015200        05 TAB-DES-HISTORICO        PIC X(100).
015300*****************************************************************
015400*             CAMPOS DE SEPARACAO DA LINHA (11 COLUNAS)         *
015500*****************************************************************
015600 01  WKS-NUM-CAMPOS               PIC 9(03) COMP VALUE ZEROS.
015700 01  WKS-CAMPOS-CSV.
015800     03 WKS-C-EXERCICIO           PIC X(10) VALUE SPACES.
015900     03 WKS-C-NUMERO-EMPENHO      PIC X(20) VALUE SPACES.
016000     03 WKS-C-DATA-EMPENHO        PIC X(10) VALUE SPACES.
016100     03 WKS-C-ORGAO-NOME          PIC X(60) VALUE SPACES.
016200     03 WKS-C-CPF-CNPJ            PIC X(20) VALUE SPACES.
016300     03 WKS-C-NOME-CREDOR         PIC X(60) VALUE SPACES.
016400     03 WKS-C-ELEMENTO-DESPESA    PIC X(20) VALUE SPACES.
016500     03 WKS-C-VLR-EMPENHADO       PIC X(18) VALUE SPACES.
016600     03 WKS-C-VLR-LIQUIDADO       PIC X(18) VALUE SPACES.
016700     03 WKS-C-VLR-PAGO            PIC X(18) VALUE SPACES.
016800     03 WKS-C-HISTORICO           PIC X(100) VALUE SPACES.
016900     03 WKS-C-SOBRA               PIC X(40) VALUE SPACES.
017000*****************************************************************
017100*             LIMPEZA DO CPF/CNPJ                               *
017200*****************************************************************
017300 01  WKS-CPF-LIMPO                PIC X(14) VALUE SPACES.
017400 01  WKS-TAM-CPF-LIMPO            PIC 9(02) COMP VALUE ZEROS.
017500 01  WKS-IND-CHAR                 PIC 9(02) COMP VALUE ZEROS.
017600 01  WKS-TIPO-PESSOA-ENCONTRADO   PIC X(08) VALUE SPACES.
017700 01  WKS-CREDOR-ID-ENCONTRADO     PIC 9(09) VALUE ZEROS.
017800 01  WKS-CREDOR-ACHADO            PIC 9(01) COMP VALUE ZEROS.
017900     88 WKS-CREDOR-FOI-ACHADO                VALUE 1.
018000*****************************************************************
018100*             CONVERSAO DE VALOR MONETARIO (FORMATO BRASILEIRO)*
018200*****************************************************************
018300 01  WKS-VALOR-ENTRADA            PIC X(18) VALUE SPACES.
018400 01  WKS-VALOR-SOMENTE-DIGITOS    PIC X(18) VALUE SPACES.
018500 01  WKS-VALOR-NUMERICO           PIC S9(13)V9(02) VALUE ZEROS.
018600 01  WKS-VALOR-INVALIDO           PIC 9(01) COMP VALUE ZEROS.
018700     88 WKS-VALOR-NAO-NUMERICO               VALUE 1.
018800 01  WKS-SINAL-VALOR              PIC 9(01) COMP VALUE ZEROS.
018900     88 WKS-VALOR-E-NEGATIVO                 VALUE 1.
019000 01  WKS-TAM-VALOR                PIC 9(02) COMP VALUE ZEROS.
019100 01  WKS-POS-VIRGULA              PIC 9(02) COMP VALUE ZEROS.
019200 01  WKS-TAM-PARTE-INTEIRA        PIC 9(02) COMP VALUE ZEROS.
019300 01  WKS-POS-DESTINO              PIC 9(02) COMP VALUE ZEROS.
019400 01  WKS-PARTE-INTEIRA-TXT        PIC X(13) VALUE ZEROS.
019500 01  WKS-PARTE-DECIMAL-TXT        PIC X(02) VALUE ZEROS.
019600 01  WKS-PARTE-INTEIRA-NUM        PIC 9(13) VALUE ZEROS.
019700 01  WKS-PARTE-DECIMAL-NUM        PIC 9(02) VALUE ZEROS.
019800 01  WKS-VLR-EMPENHADO-NUM        PIC S9(13)V9(02) VALUE ZEROS.
019900 01  WKS-VLR-LIQUIDADO-NUM        PIC S9(13)V9(02) VALUE ZEROS.
020000 01  WKS-VLR-PAGO-NUM             PIC S9(13)V9(02) VALUE ZEROS.
020100*****************************************************************
020200*             CONVERSAO DE DATA (SOMENTE VALIDACAO DE FORMATO)  *
020300*****************************************************************
020400 01  WKS-DATA-DD                  PIC 9(02) VALUE ZEROS.
020500 01  WKS-DATA-MM                  PIC 9(02) VALUE ZEROS.
020600 01  WKS-DATA-AAAA                PIC 9(04) VALUE ZEROS.
020700 01  WKS-DATA-EMPENHO-NUM         PIC 9(08) VALUE ZEROS.
020800 01  WKS-DATA-EMPENHO-PARTES REDEFINES WKS-DATA-EMPENHO-NUM.
020900     03 WKS-DEMP-AAAA              PIC 9(04).
021000     03 WKS-DEMP-MM                PIC 9(02).
021100     03 WKS-DEMP-DD                PIC 9(02).
021200*****************************************************************
021300*             DATA E HORA DO LOTE (PARA A AUDITORIA)            *
021400*****************************************************************
021500 01  WKS-DATA-HORA-SISTEMA.
021600     03 WKS-AAAAMMDD               PIC 9(08).
021700     03 WKS-HHMMSS                 PIC 9(08).
021800 01  WKS-DATA-HORA-LOG REDEFINES WKS-DATA-HORA-SISTEMA.
021900     03 WKS-LOG-AAAAMMDD           PIC 9(08).
022000     03 WKS-LOG-HHMMSS             PIC 9(06).
022100     03 FILLER                     PIC 9(02).
022200 01  WKS-RUN-ID                    PIC X(20) VALUE SPACES.
022300 01  WKS-RUN-ID-PARTES REDEFINES WKS-RUN-ID.
022400     03 RUN-PREFIXO                PIC X(05).
022500     03 RUN-MARCA-TEMPO            PIC X(15).
022600 01  WKS-DESCRICAO-NUM1            PIC 9(06) VALUE ZEROS.
022700 01  WKS-DESCRICAO-NUM2            PIC 9(06) VALUE ZEROS.
022800 PROCEDURE DIVISION.
022900 000-MAIN SECTION.
023000     PERFORM 100-ABRIR-ARQUIVOS
023100     PERFORM 200-CARGAR-TABELA-CREDORES
023200     MOVE WKS-QTD-CREDORES TO WKS-QTD-CREDORES-ORIGINAL
023300     PERFORM 250-PULAR-CABECALHO
023400     PERFORM 260-PROCESSAR-LINHA THRU 260-PROCESSAR-LINHA-E
023500             UNTIL WKS-FIM-ARQUIVO-CSV OR WKS-CARGA-REJEITADA
023600     IF NOT WKS-CARGA-REJEITADA
023700        PERFORM 760-GRAVAR-DESPESAS-NO-MESTRE
023800        PERFORM 800-REGRAVAR-CREDORES
023900     END-IF
024000     PERFORM 900-GRAVAR-LOG
024100     PERFORM 950-ENCERRAR-PROGRAMA
024200     STOP RUN.
024300 000-MAIN-E. EXIT.
024400
024500*--------> TRATA UMA LINHA E AVANCA A LEITURA DO ARQUIVO DE DESPESA
024600 260-PROCESSAR-LINHA SECTION.
024700     IF REG-DESPESA-CSV NOT = SPACES
024800        ADD 1 TO WKS-NUM-LINHA
024900        PERFORM 300-LER-LINHA-CSV
025000     END-IF
025100     READ DESPESA-CSV-IN
025200          AT END SET WKS-FIM-ARQUIVO-CSV TO TRUE
025300     END-READ.
025400 260-PROCESSAR-LINHA-E. EXIT.
025500
025600*--------> ABERTURA DOS ARQUIVOS DO LOTE
025700 100-ABRIR-ARQUIVOS SECTION.
025800     OPEN INPUT  DESPESA-CSV-IN
025900     OPEN INPUT  CREDOR-MASTER
026000     OPEN EXTEND DESPESA-MASTER
026100     IF FS-DESPESA-MST = 35
026200        CLOSE DESPESA-MASTER
026300        OPEN OUTPUT DESPESA-MASTER
026400        CLOSE DESPESA-MASTER
026500        OPEN EXTEND DESPESA-MASTER
026600     END-IF
026700     IF FS-DESPESA-CSV NOT = 0
026800        DISPLAY "*** ERRO AO ABRIR DESPESA-CSV-IN: "
026900                FS-DESPESA-CSV
027000        MOVE 91 TO RETURN-CODE
027100        STOP RUN
027200     END-IF
027300     ACCEPT WKS-AAAAMMDD FROM DATE YYYYMMDD
027400     ACCEPT WKS-HHMMSS   FROM TIME
027500     STRING "IMPD-" WKS-AAAAMMDD WKS-HHMMSS(1:6)
027600            DELIMITED BY SIZE INTO WKS-RUN-ID.
027700 100-ABRIR-ARQUIVOS-E. EXIT.
027800
027900*--------> CARREGA O CADASTRO DE CREDORES EM MEMORIA
028000 200-CARGAR-TABELA-CREDORES SECTION.
028100     IF FS-CREDOR-MST = 0
028200        READ CREDOR-MASTER
028300             AT END SET WKS-FIM-ARQUIVO-CREDOR TO TRUE
028400        END-READ
028500        PERFORM 210-CARREGAR-UM-CREDOR THRU 210-CARREGAR-UM-CREDOR-E
028600                UNTIL WKS-FIM-ARQUIVO-CREDOR
028700     END-IF
028800     CLOSE CREDOR-MASTER.
028900 200-CARGAR-TABELA-CREDORES-E. EXIT.
029000
029100*--------> LE UM REGISTRO DO CADASTRO E O EMPILHA NA TABELA
029200 210-CARREGAR-UM-CREDOR SECTION.
029300     ADD 1 TO WKS-QTD-CREDORES
029400     MOVE REG-CREDOR TO WKS-TAB-CREDOR(WKS-QTD-CREDORES)
029500     READ CREDOR-MASTER
029600          AT END SET WKS-FIM-ARQUIVO-CREDOR TO TRUE
029700     END-READ.
029800 210-CARREGAR-UM-CREDOR-E. EXIT.
029900
030000*--------> A PRIMEIRA LINHA DO ARQUIVO E O CABECALHO DE COLUNAS
030100 250-PULAR-CABECALHO SECTION.
030200     READ DESPESA-CSV-IN
030300          AT END SET WKS-FIM-ARQUIVO-CSV TO TRUE
030400     END-READ.
030500 250-PULAR-CABECALHO-E. EXIT.
030600
030700*--------> QUEBRA A LINHA EM 11 COLUNAS, IGNORANDO-A SE FALTAR
030800*          ALGUMA COLUNA, E ENCAMINHA PARA O PROCESSAMENTO
030900 300-LER-LINHA-CSV SECTION.
031000     MOVE ZEROS TO WKS-NUM-CAMPOS
031100     UNSTRING REG-DESPESA-CSV DELIMITED BY ";"
031200              INTO WKS-C-EXERCICIO
031300                   WKS-C-NUMERO-EMPENHO
031400                   WKS-C-DATA-EMPENHO
031500                   WKS-C-ORGAO-NOME
031600                   WKS-C-CPF-CNPJ
031700                   WKS-C-NOME-CREDOR
031800                   WKS-C-ELEMENTO-DESPESA
031900                   WKS-C-VLR-EMPENHADO
032000                   WKS-C-VLR-LIQUIDADO
032100                   WKS-C-VLR-PAGO
032200                   WKS-C-HISTORICO
032300                   WKS-C-SOBRA
032400              TALLYING IN WKS-NUM-CAMPOS
032500     END-UNSTRING
032600     IF WKS-NUM-CAMPOS >= 10
032700        PERFORM 400-LIMPAR-CPF-CNPJ
032800        PERFORM 500-LOCALIZAR-CREDOR
032900        MOVE WKS-C-VLR-EMPENHADO TO WKS-VALOR-ENTRADA
033000        PERFORM 700-CONVERTER-VALOR-MONETARIO
033100        IF WKS-VALOR-NAO-NUMERICO
033200           PERFORM 490-ERRO-VALOR-MONETARIO
033300        ELSE
033400           MOVE WKS-VALOR-NUMERICO TO WKS-VLR-EMPENHADO-NUM
033500        END-IF
033600        IF NOT WKS-CARGA-REJEITADA
033700           MOVE WKS-C-VLR-LIQUIDADO TO WKS-VALOR-ENTRADA
033800           PERFORM 700-CONVERTER-VALOR-MONETARIO
033900           IF WKS-VALOR-NAO-NUMERICO
034000              PERFORM 490-ERRO-VALOR-MONETARIO
034100           ELSE
034200              MOVE WKS-VALOR-NUMERICO TO WKS-VLR-LIQUIDADO-NUM
034300           END-IF
034400        END-IF
034500        IF NOT WKS-CARGA-REJEITADA
034600           MOVE WKS-C-VLR-PAGO TO WKS-VALOR-ENTRADA
034700           PERFORM 700-CONVERTER-VALOR-MONETARIO
034800           IF WKS-VALOR-NAO-NUMERICO
034900              PERFORM 490-ERRO-VALOR-MONETARIO
035000           ELSE
035100              MOVE WKS-VALOR-NUMERICO TO WKS-VLR-PAGO-NUM
035200           END-IF
035300        END-IF
035400        IF NOT WKS-CARGA-REJEITADA
035500           MOVE WKS-C-DATA-EMPENHO(1:2) TO WKS-DATA-DD
035600           MOVE WKS-C-DATA-EMPENHO(4:2) TO WKS-DATA-MM
035700           MOVE WKS-C-DATA-EMPENHO(7:4) TO WKS-DATA-AAAA
035800           STRING WKS-DATA-AAAA WKS-DATA-MM WKS-DATA-DD
035900                  DELIMITED BY SIZE INTO WKS-DATA-EMPENHO-NUM
036000           PERFORM 750-ARMAZENAR-DESPESA-NA-TABELA
036100        END-IF
036200     END-IF.
036300 300-LER-LINHA-CSV-E. EXIT.
036400
036500*--------> MENSAGEM PADRAO DE ERRO DE VALOR MONETARIO - ABORTA O LOTE
036600 490-ERRO-VALOR-MONETARIO SECTION.
036700     STRING "VALOR MONETARIO INVALIDO NA LINHA " WKS-NUM-LINHA
036800            DELIMITED BY SIZE INTO WKS-MENSAGEM-ERRO
036900     SET WKS-CARGA-REJEITADA TO TRUE
037000     DISPLAY "*** " WKS-MENSAGEM-ERRO " - LOTE ABORTADO".
037100 490-ERRO-VALOR-MONETARIO-E. EXIT.
037200
037300*--------> REMOVE TUDO QUE NAO FOR DIGITO DO CPF/CNPJ INFORMADO
037400 400-LIMPAR-CPF-CNPJ SECTION.
037500     MOVE SPACES TO WKS-CPF-LIMPO
037600     MOVE ZEROS TO WKS-TAM-CPF-LIMPO
037700     MOVE 1 TO WKS-IND-CHAR
037800     PERFORM 410-EXAMINAR-CARACTER-CPF THRU 410-EXAMINAR-CARACTER-CPF-E
037900             UNTIL WKS-IND-CHAR > 20.
038000 400-LIMPAR-CPF-CNPJ-E. EXIT.
038100
038200*--------> EXAMINA UM CARACTER DO DOCUMENTO INFORMADO
038300 410-EXAMINAR-CARACTER-CPF SECTION.
038400     IF WKS-C-CPF-CNPJ(WKS-IND-CHAR:1) CLASSE-DIGITO
038500        ADD 1 TO WKS-TAM-CPF-LIMPO
038600        MOVE WKS-C-CPF-CNPJ(WKS-IND-CHAR:1) TO
038700             WKS-CPF-LIMPO(WKS-TAM-CPF-LIMPO:1)
038800     END-IF
038900     ADD 1 TO WKS-IND-CHAR.
039000 410-EXAMINAR-CARACTER-CPF-E. EXIT.
039100
039200*--------> BUSCA O CREDOR NA TABELA; SE NAO ACHAR, CRIA UM NOVO
039300 500-LOCALIZAR-CREDOR SECTION.
039400     MOVE ZEROS TO WKS-CREDOR-ACHADO
039500     SET WKS-IX TO 1
039600     PERFORM 510-EXAMINAR-UM-CREDOR THRU 510-EXAMINAR-UM-CREDOR-E
039700             UNTIL WKS-IX > WKS-QTD-CREDORES
039800     IF NOT WKS-CREDOR-FOI-ACHADO
039900        PERFORM 600-CLASSIFICAR-PESSOA
040000        ADD 1 TO WKS-QTD-CREDORES
040100        ADD 1 TO WKS-QTD-CREDORES-NOVOS
040200        MOVE WKS-QTD-CREDORES TO TAB-CRE-ID(WKS-QTD-CREDORES)
040300        MOVE WKS-CPF-LIMPO    TO
040400             TAB-CRE-CPF-CNPJ(WKS-QTD-CREDORES)
040500        MOVE WKS-C-NOME-CREDOR TO
040600             TAB-CRE-RAZAO-SOCIAL(WKS-QTD-CREDORES)
040700        MOVE WKS-TIPO-PESSOA-ENCONTRADO TO
040800             TAB-CRE-TIPO-PESSOA(WKS-QTD-CREDORES)
040900        MOVE WKS-QTD-CREDORES TO WKS-CREDOR-ID-ENCONTRADO
041000     END-IF.
041100 500-LOCALIZAR-CREDOR-E. EXIT.
041200
041300*--------> COMPARA UMA POSICAO DA TABELA COM O DOCUMENTO LIMPO
041400 510-EXAMINAR-UM-CREDOR SECTION.
041500     IF TAB-CRE-CPF-CNPJ(WKS-IX) = WKS-CPF-LIMPO
041600        SET WKS-CREDOR-FOI-ACHADO TO TRUE
041700        MOVE TAB-CRE-ID(WKS-IX) TO WKS-CREDOR-ID-ENCONTRADO
041800     END-IF
041900     SET WKS-IX UP BY 1.
042000 510-EXAMINAR-UM-CREDOR-E. EXIT.
042100
042200*--------> CLASSIFICA O CREDOR PELO TAMANHO DO DOCUMENTO LIMPO
042300 600-CLASSIFICAR-PESSOA SECTION.
042400     IF WKS-TAM-CPF-LIMPO > 11
042500        MOVE "JURIDICA" TO WKS-TIPO-PESSOA-ENCONTRADO
042600     ELSE
042700        MOVE "FISICA"   TO WKS-TIPO-PESSOA-ENCONTRADO
042800     END-IF.
042900 600-CLASSIFICAR-PESSOA-E. EXIT.
043000
043100*--------> CONVERTE UM VALOR EM FORMATO BRASILEIRO (1.500,50)
043200*          PARA NUMERICO INTERNO, SEM ARREDONDAMENTO
043300 700-CONVERTER-VALOR-MONETARIO SECTION.
043400     MOVE ZEROS TO WKS-VALOR-INVALIDO WKS-VALOR-NUMERICO
043500     MOVE ZEROS TO WKS-SINAL-VALOR WKS-TAM-VALOR
043600     MOVE ZEROS TO WKS-POS-VIRGULA
043700     MOVE SPACES TO WKS-VALOR-SOMENTE-DIGITOS
043800     IF WKS-VALOR-ENTRADA = SPACES
043900        MOVE ZEROS TO WKS-VALOR-NUMERICO
044000     ELSE
044100        MOVE 1 TO WKS-IND-CHAR
044200        PERFORM 705-EXAMINAR-CARACTER-VALOR THRU
044300                705-EXAMINAR-CARACTER-VALOR-E
044400                UNTIL WKS-IND-CHAR > 18
044500        IF NOT WKS-VALOR-NAO-NUMERICO
044600           PERFORM 710-MONTAR-VALOR-NUMERICO
044700        END-IF
044800     END-IF.
044900 700-CONVERTER-VALOR-MONETARIO-E. EXIT.
045000
045100*--------> EXAMINA UM CARACTER DO VALOR DE ENTRADA, ACUMULANDO OS
045200*          DIGITOS E MARCANDO SINAL E POSICAO DA VIRGULA
045300 705-EXAMINAR-CARACTER-VALOR SECTION.
045400     EVALUATE WKS-VALOR-ENTRADA(WKS-IND-CHAR:1)
045500        WHEN SPACE
045600             CONTINUE
045700        WHEN "-"
045800             SET WKS-VALOR-E-NEGATIVO TO TRUE
045900        WHEN "."
046000             CONTINUE
046100        WHEN ","
046200             MOVE WKS-TAM-VALOR TO WKS-POS-VIRGULA
046300        WHEN OTHER
046400             IF WKS-VALOR-ENTRADA(WKS-IND-CHAR:1)
046500                              NOT CLASSE-DIGITO
046600                SET WKS-VALOR-NAO-NUMERICO TO TRUE
046700             ELSE
046800                ADD 1 TO WKS-TAM-VALOR
046900                MOVE WKS-VALOR-ENTRADA(WKS-IND-CHAR:1) TO
047000                     WKS-VALOR-SOMENTE-DIGITOS
047100                                        (WKS-TAM-VALOR:1)
047200             END-IF
047300     END-EVALUATE
047400     ADD 1 TO WKS-IND-CHAR.
047500 705-EXAMINAR-CARACTER-VALOR-E. EXIT.
047600
047700*--------> SEPARA A PARTE INTEIRA E DECIMAL E MONTA O CAMPO
047800*          NUMERICO FINAL, SEM USAR FUNCAO INTRINSECA ALGUMA
047900 710-MONTAR-VALOR-NUMERICO SECTION.
048000     MOVE ZEROS TO WKS-PARTE-INTEIRA-TXT WKS-PARTE-DECIMAL-TXT
048100     IF WKS-POS-VIRGULA = 0
048200        MOVE WKS-TAM-VALOR TO WKS-TAM-PARTE-INTEIRA
048300     ELSE
048400        MOVE WKS-POS-VIRGULA TO WKS-TAM-PARTE-INTEIRA
048500        MOVE WKS-VALOR-SOMENTE-DIGITOS
048600             (WKS-POS-VIRGULA + 1:2) TO WKS-PARTE-DECIMAL-TXT
048700     END-IF
048800     COMPUTE WKS-POS-DESTINO =
048900             14 - WKS-TAM-PARTE-INTEIRA
049000     MOVE WKS-VALOR-SOMENTE-DIGITOS(1:WKS-TAM-PARTE-INTEIRA)
049100          TO WKS-PARTE-INTEIRA-TXT(WKS-POS-DESTINO:
049200                                    WKS-TAM-PARTE-INTEIRA)
049300     MOVE WKS-PARTE-INTEIRA-TXT TO WKS-PARTE-INTEIRA-NUM
049400     MOVE WKS-PARTE-DECIMAL-TXT TO WKS-PARTE-DECIMAL-NUM
049500     COMPUTE WKS-VALOR-NUMERICO =
049600             WKS-PARTE-INTEIRA-NUM +
049700             (WKS-PARTE-DECIMAL-NUM / 100)
049800     IF WKS-VALOR-E-NEGATIVO
049900        COMPUTE WKS-VALOR-NUMERICO = WKS-VALOR-NUMERICO * -1
050000     END-IF.
050100 710-MONTAR-VALOR-NUMERICO-E. EXIT.
050200
050300*--------> EMPILHA A DESPESA NA TABELA - SO VAI PARA O MESTRE SE O
050400*          LOTE COMPLETO FOR ACEITO (RQ-4892)
050500 750-ARMAZENAR-DESPESA-NA-TABELA SECTION.
050600     ADD 1 TO WKS-QTD-DESPESAS
050700     MOVE WKS-C-EXERCICIO(1:4)       TO
050800          TAB-DES-EXERCICIO(WKS-QTD-DESPESAS)
050900     MOVE WKS-C-NUMERO-EMPENHO       TO
051000          TAB-DES-NUMERO-EMPENHO(WKS-QTD-DESPESAS)
051100     MOVE WKS-DATA-EMPENHO-NUM       TO
051200          TAB-DES-DATA-EMPENHO(WKS-QTD-DESPESAS)
051300     MOVE WKS-C-ORGAO-NOME           TO
051400          TAB-DES-ORGAO-NOME(WKS-QTD-DESPESAS)
051500     MOVE WKS-CREDOR-ID-ENCONTRADO   TO
051600          TAB-DES-CREDOR-ID(WKS-QTD-DESPESAS)
051700     MOVE WKS-C-ELEMENTO-DESPESA     TO
051800          TAB-DES-ELEMENTO-DESPESA(WKS-QTD-DESPESAS)
051900     MOVE WKS-VLR-EMPENHADO-NUM      TO
052000          TAB-DES-VLR-EMPENHADO(WKS-QTD-DESPESAS)
052100     MOVE WKS-VLR-LIQUIDADO-NUM      TO
052200          TAB-DES-VLR-LIQUIDADO(WKS-QTD-DESPESAS)
052300     MOVE WKS-VLR-PAGO-NUM           TO
052400          TAB-DES-VLR-PAGO(WKS-QTD-DESPESAS)
052500     MOVE WKS-C-HISTORICO            TO
052600          TAB-DES-HISTORICO(WKS-QTD-DESPESAS).
052700 750-ARMAZENAR-DESPESA-NA-TABELA-E. EXIT.
052800
052900*--------> DESCARREGA A TABELA DE DESPESAS NO MESTRE, DEPOIS QUE O
053000*          LOTE INTEIRO FOI LIDO E ACEITO
053100 760-GRAVAR-DESPESAS-NO-MESTRE SECTION.
053200     SET WKS-ID TO 1
053300     PERFORM 770-GRAVAR-UMA-DESPESA THRU 770-GRAVAR-UMA-DESPESA-E
053400             UNTIL WKS-ID > WKS-QTD-DESPESAS.
053500 760-GRAVAR-DESPESAS-NO-MESTRE-E. EXIT.
053600
053700*--------> MONTA E GRAVA UM REGISTRO DO MESTRE DE DESPESAS
053800 770-GRAVAR-UMA-DESPESA SECTION.
053900     MOVE WKS-ID                           TO DES-ID
054000     MOVE TAB-DES-EXERCICIO(WKS-ID)        TO DES-EXERCICIO
054100     MOVE TAB-DES-NUMERO-EMPENHO(WKS-ID)   TO DES-NUMERO-EMPENHO
054200     MOVE TAB-DES-DATA-EMPENHO(WKS-ID)     TO DES-DATA-EMPENHO
054300     MOVE TAB-DES-ORGAO-NOME(WKS-ID)       TO DES-ORGAO-NOME
054400     MOVE TAB-DES-CREDOR-ID(WKS-ID)        TO DES-CREDOR-ID
054500     MOVE TAB-DES-ELEMENTO-DESPESA(WKS-ID) TO DES-ELEMENTO-DESPESA
054600     MOVE TAB-DES-VLR-EMPENHADO(WKS-ID)    TO DES-VLR-EMPENHADO
054700     MOVE TAB-DES-VLR-LIQUIDADO(WKS-ID)    TO DES-VLR-LIQUIDADO
054800     MOVE TAB-DES-VLR-PAGO(WKS-ID)         TO DES-VLR-PAGO
054900     MOVE TAB-DES-HISTORICO(WKS-ID)        TO DES-HISTORICO
055000     WRITE REG-DESPESA
055100     SET WKS-ID UP BY 1.
055200 770-GRAVAR-UMA-DESPESA-E. EXIT.
055300
055400*--------> GRAVA NO CADASTRO SOMENTE OS CREDORES NOVOS
055500 800-REGRAVAR-CREDORES SECTION.
055600     IF WKS-QTD-CREDORES-NOVOS > 0
055700        OPEN EXTEND CREDOR-MASTER
055800        IF FS-CREDOR-MST = 35
055900           CLOSE CREDOR-MASTER
056000           OPEN OUTPUT CREDOR-MASTER
056100           CLOSE CREDOR-MASTER
056200           OPEN EXTEND CREDOR-MASTER
056300        END-IF
056400        COMPUTE WKS-IC = WKS-QTD-CREDORES-ORIGINAL + 1
056500        PERFORM 810-GRAVAR-UM-CREDOR THRU 810-GRAVAR-UM-CREDOR-E
056600                UNTIL WKS-IC > WKS-QTD-CREDORES
056700        CLOSE CREDOR-MASTER
056800     END-IF.
056900 800-REGRAVAR-CREDORES-E. EXIT.
057000
057100*--------> MONTA E GRAVA UM REGISTRO NOVO DO CADASTRO DE CREDORES
057200 810-GRAVAR-UM-CREDOR SECTION.
057300     MOVE TAB-CRE-ID(WKS-IC)           TO CRE-ID
057400     MOVE TAB-CRE-CPF-CNPJ(WKS-IC)     TO CRE-CPF-CNPJ
057500     MOVE TAB-CRE-RAZAO-SOCIAL(WKS-IC) TO CRE-RAZAO-SOCIAL
057600     MOVE TAB-CRE-TIPO-PESSOA(WKS-IC)  TO CRE-TIPO-PESSOA
057700     WRITE REG-CREDOR
057800     ADD 1 TO WKS-IC.
057900 810-GRAVAR-UM-CREDOR-E. EXIT.
058000
058100*--------> UM UNICO REGISTRO DE AUDITORIA PARA O LOTE - DE SUCESSO
058200*          OU, QUANDO O LOTE FOR REJEITADO, DA FALHA (RQ-4892)
058300 900-GRAVAR-LOG SECTION.
058400     OPEN EXTEND AUDIT-LOG-OUT
058500     IF FS-AUDIT-LOG = 35
058600        CLOSE AUDIT-LOG-OUT
058700        OPEN OUTPUT AUDIT-LOG-OUT
058800        CLOSE AUDIT-LOG-OUT
058900        OPEN EXTEND AUDIT-LOG-OUT
059000     END-IF
059100     MOVE "SISTEMA"                TO LOG-USUARIO-NOME
059200     MOVE "DESPESA"                TO LOG-ENTIDADE
059300     MOVE WKS-RUN-ID                TO LOG-ENTIDADE-ID
059400     IF WKS-CARGA-REJEITADA
059500        MOVE "IMPORTACAO_CSV_DESPESA_FALHA" TO LOG-ACAO
059600        STRING "Lote " WKS-RUN-ID " abortado - "
059700               WKS-MENSAGEM-ERRO DELIMITED BY SIZE
059800               INTO LOG-DESCRICAO
059900     ELSE
060000        MOVE "IMPORTACAO_CSV_DESPESA" TO LOG-ACAO
060100        MOVE WKS-QTD-DESPESAS          TO WKS-DESCRICAO-NUM1
060200        MOVE WKS-QTD-CREDORES-NOVOS    TO WKS-DESCRICAO-NUM2
060300        STRING "Foram importadas " WKS-DESCRICAO-NUM1
060400               " despesas e criados " WKS-DESCRICAO-NUM2
060500               " credores." DELIMITED BY SIZE INTO LOG-DESCRICAO
060600     END-IF
060700     ACCEPT WKS-LOG-AAAAMMDD FROM DATE YYYYMMDD
060800     ACCEPT WKS-HHMMSS       FROM TIME
060900     STRING WKS-LOG-AAAAMMDD WKS-HHMMSS(1:6)
061000            DELIMITED BY SIZE INTO LOG-DATA-HORA
061100     WRITE REG-LOG
061200     CLOSE AUDIT-LOG-OUT.
061300 900-GRAVAR-LOG-E. EXIT.
061400
061500*--------> FECHA OS ARQUIVOS DO LOTE
061600 950-ENCERRAR-PROGRAMA SECTION.
061700     CLOSE DESPESA-CSV-IN
061800     CLOSE DESPESA-MASTER.
061900 950-ENCERRAR-PROGRAMA-E. EXIT.
