000100******************************************************************
000200* FECHA       : 14/03/1988                                       *
000300* PROGRAMADOR : MARINA TEIXEIRA CAMPOS (MTC)                     *
000400* INSTALACAO  : PREFEITURA - CENTRO DE PROCESSAMENTO DE DADOS    *
000500* APLICACION  : ORCAMENTO E FINANCAS / RECEITA                   *
000600* PROGRAMA    : RECI3001                                         *
000700* TIPO        : BATCH                                            *
000800* DESCRIPCION : IMPORTA O ARQUIVO PLANO DE RECEITAS ORCAMENTA-   *
000900*             : RIAS RECEBIDO DA TESOURARIA, VALIDA E CONVERTE   *
001000*             : CADA LINHA, MARCA O LOTE DE IMPORTACAO E GRAVA   *
001100*             : NO MESTRE DE RECEITAS, COM REGISTRO DE AUDITORIA.*
001200* ARCHIVOS    : RECEITA-CSV-IN=E, RECEITA-MASTER=A,              *
001300*             : AUDIT-LOG-OUT=A                                  *
001400* PROGRAMA(S) : NAO APLICA                                       *
001500* SEGURIDAD   : ACESSO RESTRITO - LOTE NOTURNO ORCAMENTO         *
001600******************************************************************
001700 IDENTIFICATION DIVISION.
001800 PROGRAM-ID.    RECI3001.
001900 AUTHOR.        MARINA TEIXEIRA CAMPOS.
002000 INSTALLATION.  PREFEITURA - CPD ORCAMENTO E FINANCAS.
002100 DATE-WRITTEN.  14/03/1988.
002200 DATE-COMPILED. 14/03/1988.
002300 SECURITY.      ACESSO RESTRITO AO LOTE NOTURNO DE ORCAMENTO.
002400******************************************************************
002500*                 H I S T O R I C O   D E   A L T E R A C O E S  *
002600******************************************************************
002700* 14/03/1988 MTC RQ-0091 VERSAO ORIGINAL - CARGA DO RAZAO DE     *
002800*                 RECEITA A PARTIR DE FITA DA TESOURARIA.        *
002900* 02/09/1988 MTC RQ-0104 INCLUSAO DA VALIDACAO DE CAMPOS OBRIGA- *
003000*                 TORIOS (CATEGORIA, ORIGEM, FONTE).             *
003100* 22/05/1990 JCS RQ-0158 AJUSTE NA CONVERSAO DE VALORES COM      *
003200*                 SEPARADOR DE MILHAR.                           *
003300* 19/11/1991 JCS RQ-0201 CORRECAO DE TRUNCAMENTO NO HISTORICO DA *
003400*                 RECEITA (CAMPO AMPLIADO PARA 100 POSICOES).    *
003500* 03/07/1994 RAN RQ-0255 VALIDACAO DE DATA DE LANCAMENTO         *
003600*                 DD/MM/AAAA (ANTES SO MM/AAAA).                 *
003700* 30/10/1998 RAN RQ-0299 AJUSTE PARA VIRADA DO SECULO - CAMPO DE *
003800*                 EXERCICIO PASSA A ACEITAR 4 DIGITOS PLENOS.    *
003900* 18/01/1999 RAN RQ-0301 TESTE DE VIRADA DE ANO - NENHUM IMPACTO *
004000*                 ENCONTRADO NA ROTINA DE DATAS.                 *
004100* 11/08/2005 LVF RQ-0488 MIGRACAO DO ARQUIVO DE ENTRADA DE FITA  *
004200*                 PARA DISCO, FORMATO TEXTO DELIMITADO POR ";".  *
004300* 09/02/2011 LVF RQ-0602 ADEQUACAO A LEI DE ACESSO A INFORMACAO  *
004400*                 (LEI 12.527/2011) - CRIACAO DO LOTE DE         *
004500*                 IMPORTACAO PARA PERMITIR REVOGACAO POSTERIOR.  *
004600* 30/07/2013 LVF RQ-0649 INCLUSAO DO REGISTRO DE AUDITORIA A     *
004700*                 CADA IMPORTACAO, CONFORME NORMA DE CONTROLE    *
004800*                 INTERNO DA CONTROLADORIA.                      *
004900* 14/04/2021 PEDR RQ-0811 REJEICAO DA CARGA COMPLETA QUANDO      *
005000*                 QUALQUER LINHA FALHAR NA VALIDACAO (CARGA      *
005100*                 DEIXA DE SER PARCIAL).                         *
005200* 06/09/2023 PEDR RQ-0864 REVISAO GERAL DOS LIMITES DE CAMPO     *
005300*                 CONFORME NOVO LAYOUT DO PORTAL DA TRANSPAREN-  *
005400*                 CIA.                                           *
005500******************************************************************
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SPECIAL-NAMES.
005900     CLASS CLASSE-DIGITO   IS "0" THRU "9"
006000     SWITCH UPSI-0 ON STATUS IS SW-REPROCESSA-LOTE
006100                    OFF STATUS IS SW-LOTE-NORMAL.
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT RECEITA-CSV-IN  ASSIGN TO RECEITACSV
006500            ORGANIZATION IS LINE SEQUENTIAL
006600            FILE STATUS  IS FS-RECEITA-CSV.
006700     SELECT RECEITA-MASTER ASSIGN TO RECMASTER
006800            ORGANIZATION IS SEQUENTIAL
006900            FILE STATUS  IS FS-RECEITA-MST.
007000     SELECT AUDIT-LOG-OUT   ASSIGN TO AUDITLOG
007100            ORGANIZATION IS LINE SEQUENTIAL
007200            FILE STATUS  IS FS-AUDIT-LOG.
007300 DATA DIVISION.
007400 FILE SECTION.
007500*                    ARQUIVO DE ENTRADA (TESOURARIA)
007600 FD  RECEITA-CSV-IN.
007700 01  REG-RECEITA-CSV             PIC X(400).
007800*                    MESTRE DE RECEITAS (REGISTRO FIXO 420)
007900 FD  RECEITA-MASTER
008000     RECORD CONTAINS 420 CHARACTERS.
008100     COPY RECREG.
008200*                    TRILHA DE AUDITORIA
008300 FD  AUDIT-LOG-OUT.
008400     COPY LOGREG.
008500 WORKING-STORAGE SECTION.
008600******************************************************************
008700*             VARIAVEIS DE FILE STATUS                           *
008800******************************************************************
008900 01  FS-RECEITA-CSV              PIC 9(02) VALUE ZEROS.
009000 01  FS-RECEITA-MST              PIC 9(02) VALUE ZEROS.
009100 01  FS-AUDIT-LOG                PIC 9(02) VALUE ZEROS.
009200******************************************************************
009300*             CAMPOS DE CONTROLE DO LOTE                         *
009400******************************************************************
009500 01  WKS-FIM-ARQUIVO-CSV         PIC 9(01) COMP VALUE ZEROS.
009600     88 WKS-FIM-CSV                        VALUE 1.
009700 01  WKS-NUM-LINHA                PIC 9(06) COMP VALUE ZEROS.
009800 01  WKS-QTD-REGISTROS            PIC 9(06) COMP VALUE ZEROS.
009900 01  WKS-ID-LOTE                  PIC X(20) VALUE SPACES.
010000 01  WKS-ID-LOTE-PARTES REDEFINES WKS-ID-LOTE.
010100     03 LOTE-PREFIXO               PIC X(05).
010200     03 LOTE-MARCA-TEMPO           PIC X(15).
010300 01  WKS-MENSAGEM-ERRO            PIC X(60) VALUE SPACES.
010400 01  WKS-ABORTAR-CARGA            PIC 9(01) COMP VALUE ZEROS.
010500     88 WKS-CARGA-REJEITADA                 VALUE 1.
010600******************************************************************
010700*             DATA/HORA DA EXECUCAO (PARA O LOTE E A AUDITORIA)  *
010800******************************************************************
010900 01  WKS-DATA-HORA-SISTEMA.
011000     03 WKS-AAAAMMDD              PIC 9(08).
011100     03 WKS-HHMMSS                PIC 9(08).
011200 01  WKS-DATA-HORA-LOG REDEFINES WKS-DATA-HORA-SISTEMA.
011300     03 WKS-LOG-AAAAMMDD          PIC 9(08).
011400     03 WKS-LOG-HHMMSS            PIC 9(06).
011500     03 FILLER                    PIC 9(02).
011600******************************************************************
011700*             TABELA TEMPORARIA DE REGISTROS VALIDADOS           *
011800*             (A CARGA SO E EFETIVADA NO MESTRE SE TODAS AS      *
011900*             LINHAS DO ARQUIVO PASSAREM PELA VALIDACAO)         *
012000******************************************************************
012100 01  WKS-TABELA-RECEITAS.
012200     03 WKS-TAB-RECEITA OCCURS 0 TO 5000 TIMES
012300                         DEPENDING ON WKS-QTD-REGISTROS
012400                         INDEXED BY WKS-I.
012500        05 WKS-T-EXERCICIO          PIC 9(04).
012600        05 WKS-T-MES                PIC 9(02).
012700        05 WKS-T-DATA-LANCAMENTO    PIC 9(08).
012800        05 WKS-T-CATEGORIA          PIC X(40).
012900        05 WKS-T-ORIGEM             PIC X(40).
013000        05 WKS-T-ESPECIE            PIC X(30).
013100        05 WKS-T-RUBRICA            PIC X(30).
013200        05 WKS-T-ALINEA             PIC X(30).
013300        05 WKS-T-FONTE              PIC X(30).
013400        05 WKS-T-VLR-PREV-INICIAL   PIC S9(13)V9(02).
013500        05 WKS-T-VLR-PREV-ATUAL     PIC S9(13)V9(02).
013600        05 WKS-T-VLR-ARRECADADO     PIC S9(13)V9(02).
013700        05 WKS-T-HISTORICO          PIC X(100).
013800******************************************************************
013900*             CAMPOS DE SEPARACAO DA LINHA (13 COLUNAS)          *
014000******************************************************************
014100 01  WKS-NUM-CAMPOS               PIC 9(03) COMP VALUE ZEROS.
014200 01  WKS-CAMPOS-CSV.
014300     03 WKS-C-EXERCICIO           PIC X(10) VALUE SPACES.
014400     03 WKS-C-MES                 PIC X(10) VALUE SPACES.
014500     03 WKS-C-DATA-LANCAMENTO     PIC X(10) VALUE SPACES.
014600     03 WKS-C-CATEGORIA           PIC X(40) VALUE SPACES.
014700     03 WKS-C-ORIGEM              PIC X(40) VALUE SPACES.
014800     03 WKS-C-ESPECIE             PIC X(30) VALUE SPACES.
014900     03 WKS-C-RUBRICA             PIC X(30) VALUE SPACES.
015000     03 WKS-C-ALINEA              PIC X(30) VALUE SPACES.
015100     03 WKS-C-FONTE               PIC X(30) VALUE SPACES.
015200     03 WKS-C-VLR-PREV-INICIAL    PIC X(18) VALUE SPACES.
015300     03 WKS-C-VLR-PREV-ATUAL      PIC X(18) VALUE SPACES.
015400     03 WKS-C-VLR-ARRECADADO      PIC X(18) VALUE SPACES.
015500     03 WKS-C-HISTORICO           PIC X(100) VALUE SPACES.
015600     03 WKS-C-SOBRA               PIC X(40) VALUE SPACES.
015700******************************************************************
015800*             CONVERSAO DE DATA DD/MM/AAAA                       *
015900******************************************************************
016000 01  WKS-DATA-DD                  PIC 9(02) VALUE ZEROS.
016100 01  WKS-DATA-MM                  PIC 9(02) VALUE ZEROS.
016200 01  WKS-DATA-AAAA                PIC 9(04) VALUE ZEROS.
016300 01  WKS-DATA-VALIDA              PIC 9(01) COMP VALUE ZEROS.
016400     88 WKS-DATA-OK                          VALUE 1.
016500 01  WKS-TAB-DIAS-MES1.
016600     03 FILLER                    PIC 9(02) VALUE 31.
016700     03 FILLER                    PIC 9(02) VALUE 29.
016800     03 FILLER                    PIC 9(02) VALUE 31.
016900     03 FILLER                    PIC 9(02) VALUE 30.
017000     03 FILLER                    PIC 9(02) VALUE 31.
017100     03 FILLER                    PIC 9(02) VALUE 30.
017200     03 FILLER                    PIC 9(02) VALUE 31.
017300     03 FILLER                    PIC 9(02) VALUE 31.
017400     03 FILLER                    PIC 9(02) VALUE 30.
017500     03 FILLER                    PIC 9(02) VALUE 31.
017600     03 FILLER                    PIC 9(02) VALUE 30.
017700     03 FILLER                    PIC 9(02) VALUE 31.
017800 01  WKS-TAB-DIAS-MES REDEFINES WKS-TAB-DIAS-MES1.
017900     03 TB-DIAS-MES               PIC 9(02) OCCURS 12 TIMES.
018000******************************************************************
018100*             CONVERSAO DE VALOR MONETARIO (FORMATO BRASILEIRO)  *
018200******************************************************************
018300 01  WKS-VALOR-ENTRADA            PIC X(18) VALUE SPACES.
018400 01  WKS-VALOR-SOMENTE-DIGITOS    PIC X(18) VALUE SPACES.
018500 01  WKS-VALOR-NUMERICO           PIC S9(13)V9(02) VALUE ZEROS.
018600 01  WKS-VALOR-INVALIDO           PIC 9(01) COMP VALUE ZEROS.
018700     88 WKS-VALOR-NAO-NUMERICO               VALUE 1.
018800 01  WKS-SINAL-VALOR              PIC 9(01) COMP VALUE ZEROS.
018900     88 WKS-VALOR-E-NEGATIVO                 VALUE 1.
019000 01  WKS-IND-CHAR                 PIC 9(02) COMP VALUE ZEROS.
019100 01  WKS-TAM-VALOR                PIC 9(02) COMP VALUE ZEROS.
019200 01  WKS-POS-VIRGULA              PIC 9(02) COMP VALUE ZEROS.
019300 01  WKS-TAM-PARTE-INTEIRA        PIC 9(02) COMP VALUE ZEROS.
019400 01  WKS-POS-DESTINO              PIC 9(02) COMP VALUE ZEROS.
019500 01  WKS-PARTE-INTEIRA-TXT        PIC X(13) VALUE ZEROS.
019600 01  WKS-PARTE-DECIMAL-TXT        PIC X(02) VALUE ZEROS.
019700 01  WKS-PARTE-INTEIRA-NUM        PIC 9(13) VALUE ZEROS.
019800 01  WKS-PARTE-DECIMAL-NUM        PIC 9(02) VALUE ZEROS.
019900******************************************************************
020000*             VARIAVEIS AUXILIARES DE VALIDACAO                  *
020100******************************************************************
020200 01  WKS-CAMPO-NUMERICO           PIC 9(01) COMP VALUE ZEROS.
020300     88 WKS-NAO-E-NUMERICO                   VALUE 1.
020400 PROCEDURE DIVISION.
020500 000-MAIN SECTION.
020600     PERFORM 100-ABRIR-ARQUIVOS
020700     PERFORM 200-PROCESSAR-ARQUIVO-CSV
020800     IF NOT WKS-CARGA-REJEITADA
020900        PERFORM 600-GRAVAR-RECEITAS-NO-MESTRE
021000        PERFORM 700-GRAVAR-LOG-IMPORTACAO
021100     END-IF
021200     PERFORM 900-ENCERRAR-PROGRAMA
021300     STOP RUN.
021400 000-MAIN-E. EXIT.
021500
021600*--------> ABERTURA E VALIDACAO DOS ARQUIVOS DO LOTE
021700 100-ABRIR-ARQUIVOS SECTION.
021800     OPEN INPUT  RECEITA-CSV-IN
021900     OPEN EXTEND RECEITA-MASTER
022000     IF FS-RECEITA-MST = 35
022100        CLOSE RECEITA-MASTER
022200        OPEN OUTPUT RECEITA-MASTER
022300        CLOSE RECEITA-MASTER
022400        OPEN EXTEND RECEITA-MASTER
022500     END-IF
022600     OPEN EXTEND AUDIT-LOG-OUT
022700     IF FS-AUDIT-LOG = 35
022800        CLOSE AUDIT-LOG-OUT
022900        OPEN OUTPUT AUDIT-LOG-OUT
023000        CLOSE AUDIT-LOG-OUT
023100        OPEN EXTEND AUDIT-LOG-OUT
023200     END-IF
023300     IF FS-RECEITA-CSV NOT = 0
023400        DISPLAY "*** ERRO AO ABRIR RECEITA-CSV-IN: "
023500                FS-RECEITA-CSV
023600        MOVE 91 TO RETURN-CODE
023700        PERFORM 900-ENCERRAR-PROGRAMA
023800        STOP RUN
023900     END-IF
024000     PERFORM 110-GERAR-ID-LOTE.
024100 100-ABRIR-ARQUIVOS-E. EXIT.
024200
024300*--------> GERA O IDENTIFICADOR DO LOTE A PARTIR DO RELOGIO
024400 110-GERAR-ID-LOTE SECTION.
024500     ACCEPT WKS-AAAAMMDD FROM DATE YYYYMMDD
024600     ACCEPT WKS-HHMMSS   FROM TIME
024700     STRING "LOTE-" WKS-AAAAMMDD WKS-HHMMSS(1:6)
024800            DELIMITED BY SIZE INTO WKS-ID-LOTE.
024900 110-GERAR-ID-LOTE-E. EXIT.
025000
025100*--------> LACO PRINCIPAL DE LEITURA DA LINHA DE ENTRADA
025200 200-PROCESSAR-ARQUIVO-CSV SECTION.
025300     READ RECEITA-CSV-IN
025400          AT END SET WKS-FIM-CSV TO TRUE
025500     END-READ
025600     IF NOT WKS-FIM-CSV
025700        PERFORM 210-PULAR-CABECALHO
025800     END-IF
025900     PERFORM 220-PROCESSAR-LINHA THRU 220-PROCESSAR-LINHA-E
026000             UNTIL WKS-FIM-CSV OR WKS-CARGA-REJEITADA.
026100 200-PROCESSAR-ARQUIVO-CSV-E. EXIT.
026200
026300*--------> TRATA UMA LINHA DO ARQUIVO E AVANCA A LEITURA
026400 220-PROCESSAR-LINHA SECTION.
026500     IF REG-RECEITA-CSV NOT = SPACES
026600        ADD 1 TO WKS-NUM-LINHA
026700        PERFORM 300-SEPARAR-CAMPOS-CSV
026800        IF NOT WKS-CARGA-REJEITADA
026900           PERFORM 400-VALIDAR-E-CONVERTER-LINHA
027000        END-IF
027100     END-IF
027200     READ RECEITA-CSV-IN
027300          AT END SET WKS-FIM-CSV TO TRUE
027400     END-READ.
027500 220-PROCESSAR-LINHA-E. EXIT.
027600
027700*--------> A PRIMEIRA LINHA DO ARQUIVO E O CABECALHO DE COLUNAS
027800 210-PULAR-CABECALHO SECTION.
027900     READ RECEITA-CSV-IN
028000          AT END SET WKS-FIM-CSV TO TRUE
028100     END-READ.
028200 210-PULAR-CABECALHO-E. EXIT.
028300
028400*--------> QUEBRA A LINHA EM 13 COLUNAS SEPARADAS POR ";"
028500 300-SEPARAR-CAMPOS-CSV SECTION.
028600     MOVE ZEROS TO WKS-NUM-CAMPOS
028700     UNSTRING REG-RECEITA-CSV DELIMITED BY ";"
028800              INTO WKS-C-EXERCICIO
028900                   WKS-C-MES
029000                   WKS-C-DATA-LANCAMENTO
029100                   WKS-C-CATEGORIA
029200                   WKS-C-ORIGEM
029300                   WKS-C-ESPECIE
029400                   WKS-C-RUBRICA
029500                   WKS-C-ALINEA
029600                   WKS-C-FONTE
029700                   WKS-C-VLR-PREV-INICIAL
029800                   WKS-C-VLR-PREV-ATUAL
029900                   WKS-C-VLR-ARRECADADO
030000                   WKS-C-HISTORICO
030100                   WKS-C-SOBRA
030200              TALLYING IN WKS-NUM-CAMPOS
030300     END-UNSTRING
030400     IF WKS-NUM-CAMPOS < 13
030500        STRING "LINE " WKS-NUM-LINHA
030600               ": INSUFFICIENT COLUMNS" DELIMITED BY SIZE
030700               INTO WKS-MENSAGEM-ERRO
030800        SET WKS-CARGA-REJEITADA TO TRUE
030900        DISPLAY "*** " WKS-MENSAGEM-ERRO
031000     END-IF.
031100 300-SEPARAR-CAMPOS-CSV-E. EXIT.
031200
031300*--------> VALIDA E CONVERTE OS CAMPOS DE UMA LINHA, GRAVANDO-A
031400*          NA TABELA TEMPORARIA QUANDO TUDO ESTIVER CORRETO
031500 400-VALIDAR-E-CONVERTER-LINHA SECTION.
031600     PERFORM 410-VALIDAR-EXERCICIO-MES
031700     IF NOT WKS-CARGA-REJEITADA
031800        PERFORM 420-VALIDAR-DATA-LANCAMENTO
031900     END-IF
032000     IF NOT WKS-CARGA-REJEITADA
032100        PERFORM 430-VALIDAR-CAMPOS-OBRIGATORIOS
032200     END-IF
032300     IF NOT WKS-CARGA-REJEITADA
032400        MOVE WKS-C-VLR-PREV-INICIAL TO WKS-VALOR-ENTRADA
032500        PERFORM 500-CONVERTER-VALOR-MONETARIO
032600        IF WKS-VALOR-NAO-NUMERICO
032700           PERFORM 490-ERRO-VALOR-MONETARIO
032800        ELSE
032900           MOVE WKS-VALOR-NUMERICO TO WKS-T-VLR-PREV-INICIAL
033000                                       (WKS-QTD-REGISTROS + 1)
033100        END-IF
033200     END-IF
033300     IF NOT WKS-CARGA-REJEITADA
033400        MOVE WKS-C-VLR-PREV-ATUAL TO WKS-VALOR-ENTRADA
033500        PERFORM 500-CONVERTER-VALOR-MONETARIO
033600        IF WKS-VALOR-NAO-NUMERICO
033700           PERFORM 490-ERRO-VALOR-MONETARIO
033800        ELSE
033900           MOVE WKS-VALOR-NUMERICO TO WKS-T-VLR-PREV-ATUAL
034000                                       (WKS-QTD-REGISTROS + 1)
034100        END-IF
034200     END-IF
034300     IF NOT WKS-CARGA-REJEITADA
034400        MOVE WKS-C-VLR-ARRECADADO TO WKS-VALOR-ENTRADA
034500        PERFORM 500-CONVERTER-VALOR-MONETARIO
034600        IF WKS-VALOR-NAO-NUMERICO
034700           PERFORM 490-ERRO-VALOR-MONETARIO
034800        ELSE
034900           MOVE WKS-VALOR-NUMERICO TO WKS-T-VLR-ARRECADADO
035000                                       (WKS-QTD-REGISTROS + 1)
035100        END-IF
035200     END-IF
035300     IF NOT WKS-CARGA-REJEITADA
035400        PERFORM 480-ARMAZENAR-LINHA-NA-TABELA
035500     END-IF.
035600 400-VALIDAR-E-CONVERTER-LINHA-E. EXIT.
035700
035800*--------> EXERCICIO E MES DEVEM SER NUMERICOS
035900 410-VALIDAR-EXERCICIO-MES SECTION.
036000     MOVE ZEROS TO WKS-CAMPO-NUMERICO
036100     IF WKS-C-EXERCICIO(1:1) NOT CLASSE-DIGITO OR
036200        WKS-C-EXERCICIO(2:1) NOT CLASSE-DIGITO OR
036300        WKS-C-EXERCICIO(3:1) NOT CLASSE-DIGITO OR
036400        WKS-C-EXERCICIO(4:1) NOT CLASSE-DIGITO OR
036500        WKS-C-MES(1:1)       NOT CLASSE-DIGITO OR
036600        WKS-C-MES(2:1)       NOT CLASSE-DIGITO
036700        SET WKS-NAO-E-NUMERICO TO TRUE
036800     END-IF
036900     IF WKS-NAO-E-NUMERICO
037000        STRING "ERRO DE VALIDACAO NA LINHA " WKS-NUM-LINHA
037100               DELIMITED BY SIZE INTO WKS-MENSAGEM-ERRO
037200        SET WKS-CARGA-REJEITADA TO TRUE
037300        DISPLAY "*** " WKS-MENSAGEM-ERRO
037400     ELSE
037500        MOVE WKS-C-EXERCICIO(1:4) TO
037600             WKS-T-EXERCICIO(WKS-QTD-REGISTROS + 1)
037700        MOVE WKS-C-MES(1:2)       TO
037800             WKS-T-MES      (WKS-QTD-REGISTROS + 1)
037900     END-IF.
038000 410-VALIDAR-EXERCICIO-MES-E. EXIT.
038100
038200*--------> DATA DE LANCAMENTO NO FORMATO DD/MM/AAAA
038300 420-VALIDAR-DATA-LANCAMENTO SECTION.
038400     MOVE ZEROS TO WKS-DATA-VALIDA
038500     MOVE WKS-C-DATA-LANCAMENTO(1:2) TO WKS-DATA-DD
038600     MOVE WKS-C-DATA-LANCAMENTO(4:2) TO WKS-DATA-MM
038700     MOVE WKS-C-DATA-LANCAMENTO(7:4) TO WKS-DATA-AAAA
038800     IF WKS-C-DATA-LANCAMENTO(3:1) = "/" AND
038900        WKS-C-DATA-LANCAMENTO(6:1) = "/"   AND
039000        WKS-DATA-MM >= 1 AND WKS-DATA-MM <= 12 AND
039100        WKS-DATA-DD >= 1 AND
039200        WKS-DATA-DD <= TB-DIAS-MES(WKS-DATA-MM) AND
039300        WKS-DATA-AAAA > 0
039400           SET WKS-DATA-OK TO TRUE
039500     END-IF
039600     IF NOT WKS-DATA-OK
039700        MOVE "DATA INVALIDA" TO WKS-MENSAGEM-ERRO
039800        SET WKS-CARGA-REJEITADA TO TRUE
039900        DISPLAY "*** " WKS-MENSAGEM-ERRO " - LINHA "
040000                WKS-NUM-LINHA
040100     ELSE
040200        STRING WKS-DATA-AAAA WKS-DATA-MM WKS-DATA-DD
040300               DELIMITED BY SIZE INTO
040400               WKS-T-DATA-LANCAMENTO(WKS-QTD-REGISTROS + 1)
040500     END-IF.
040600 420-VALIDAR-DATA-LANCAMENTO-E. EXIT.
040700
040800*--------> CATEGORIA, ORIGEM E FONTE SAO OBRIGATORIOS
040900 430-VALIDAR-CAMPOS-OBRIGATORIOS SECTION.
041000     IF WKS-C-CATEGORIA = SPACES
041100        STRING "CAMPO OBRIGATORIO AUSENTE: CATEGORIA_ECONOMICA"
041200               DELIMITED BY SIZE INTO WKS-MENSAGEM-ERRO
041300        SET WKS-CARGA-REJEITADA TO TRUE
041400     END-IF
041500     IF WKS-C-ORIGEM = SPACES AND NOT WKS-CARGA-REJEITADA
041600        STRING "CAMPO OBRIGATORIO AUSENTE: ORIGEM"
041700               DELIMITED BY SIZE INTO WKS-MENSAGEM-ERRO
041800        SET WKS-CARGA-REJEITADA TO TRUE
041900     END-IF
042000     IF WKS-C-FONTE = SPACES AND NOT WKS-CARGA-REJEITADA
042100        STRING "CAMPO OBRIGATORIO AUSENTE: FONTE_RECURSOS"
042200               DELIMITED BY SIZE INTO WKS-MENSAGEM-ERRO
042300        SET WKS-CARGA-REJEITADA TO TRUE
042400     END-IF
042500     IF WKS-CARGA-REJEITADA
042600        DISPLAY "*** " WKS-MENSAGEM-ERRO " - LINHA " WKS-NUM-LINHA
042700     ELSE
042800        MOVE WKS-C-CATEGORIA TO
042900             WKS-T-CATEGORIA(WKS-QTD-REGISTROS + 1)
043000        MOVE WKS-C-ORIGEM    TO
043100             WKS-T-ORIGEM   (WKS-QTD-REGISTROS + 1)
043200        MOVE WKS-C-ESPECIE   TO
043300             WKS-T-ESPECIE  (WKS-QTD-REGISTROS + 1)
043400        MOVE WKS-C-RUBRICA   TO
043500             WKS-T-RUBRICA  (WKS-QTD-REGISTROS + 1)
043600        MOVE WKS-C-ALINEA    TO
043700             WKS-T-ALINEA   (WKS-QTD-REGISTROS + 1)
043800        MOVE WKS-C-FONTE     TO
043900             WKS-T-FONTE    (WKS-QTD-REGISTROS + 1)
044000        MOVE WKS-C-HISTORICO TO
044100             WKS-T-HISTORICO(WKS-QTD-REGISTROS + 1)
044200     END-IF.
044300 430-VALIDAR-CAMPOS-OBRIGATORIOS-E. EXIT.
044400
044500*--------> MENSAGEM PADRAO DE ERRO DE VALOR MONETARIO
044600 490-ERRO-VALOR-MONETARIO SECTION.
044700     MOVE "VALOR MONETARIO INVALIDO" TO WKS-MENSAGEM-ERRO
044800     SET WKS-CARGA-REJEITADA TO TRUE
044900     DISPLAY "*** " WKS-MENSAGEM-ERRO " - LINHA " WKS-NUM-LINHA.
045000 490-ERRO-VALOR-MONETARIO-E. EXIT.
045100
045200*--------> AVANCA O INDICE DA TABELA QUANDO A LINHA E ACEITA
045300 480-ARMAZENAR-LINHA-NA-TABELA SECTION.
045400     ADD 1 TO WKS-QTD-REGISTROS.
045500 480-ARMAZENAR-LINHA-NA-TABELA-E. EXIT.
045600
045700*--------> CONVERTE UM VALOR EM FORMATO BRASILEIRO (1.500,50)
045800*          PARA NUMERICO INTERNO, SEM ARREDONDAMENTO
045900 500-CONVERTER-VALOR-MONETARIO SECTION.
046000     MOVE ZEROS TO WKS-VALOR-INVALIDO WKS-VALOR-NUMERICO
046100     MOVE ZEROS TO WKS-SINAL-VALOR WKS-TAM-VALOR
046200     MOVE ZEROS TO WKS-POS-VIRGULA
046300     MOVE SPACES TO WKS-VALOR-SOMENTE-DIGITOS
046400     IF WKS-VALOR-ENTRADA = SPACES
046500        MOVE ZEROS TO WKS-VALOR-NUMERICO
046600     ELSE
046700        MOVE 1 TO WKS-IND-CHAR
046800        PERFORM 520-EXAMINAR-CARACTER THRU 520-EXAMINAR-CARACTER-E
046900                UNTIL WKS-IND-CHAR > 18
047000        IF NOT WKS-VALOR-NAO-NUMERICO
047100           PERFORM 510-MONTAR-VALOR-NUMERICO
047200        END-IF
047300     END-IF.
047400 500-CONVERTER-VALOR-MONETARIO-E. EXIT.
047500
047600*--------> EXAMINA UM CARACTER DO VALOR DE ENTRADA, ACUMULANDO OS
047700*          DIGITOS E MARCANDO SINAL E POSICAO DA VIRGULA
047800 520-EXAMINAR-CARACTER SECTION.
047900     EVALUATE WKS-VALOR-ENTRADA(WKS-IND-CHAR:1)
048000        WHEN SPACE
048100             CONTINUE
048200        WHEN "-"
048300             SET WKS-VALOR-E-NEGATIVO TO TRUE
048400        WHEN "."
048500             CONTINUE
048600        WHEN ","
048700             MOVE WKS-TAM-VALOR TO WKS-POS-VIRGULA
048800        WHEN OTHER
048900             IF WKS-VALOR-ENTRADA(WKS-IND-CHAR:1)
049000                              NOT CLASSE-DIGITO
049100                SET WKS-VALOR-NAO-NUMERICO TO TRUE
049200             ELSE
049300                ADD 1 TO WKS-TAM-VALOR
049400                MOVE WKS-VALOR-ENTRADA(WKS-IND-CHAR:1) TO
049500                     WKS-VALOR-SOMENTE-DIGITOS
049600                                        (WKS-TAM-VALOR:1)
049700             END-IF
049800     END-EVALUATE
049900     ADD 1 TO WKS-IND-CHAR.
050000 520-EXAMINAR-CARACTER-E. EXIT.
050100
050200*--------> SEPARA A PARTE INTEIRA E DECIMAL E MONTA O CAMPO
050300*          NUMERICO FINAL, SEM USAR FUNCAO INTRINSECA ALGUMA
050400 510-MONTAR-VALOR-NUMERICO SECTION.
050500     MOVE ZEROS TO WKS-PARTE-INTEIRA-TXT WKS-PARTE-DECIMAL-TXT
050600     IF WKS-POS-VIRGULA = 0
050700        MOVE WKS-TAM-VALOR TO WKS-TAM-PARTE-INTEIRA
050800     ELSE
050900        MOVE WKS-POS-VIRGULA TO WKS-TAM-PARTE-INTEIRA
051000        MOVE WKS-VALOR-SOMENTE-DIGITOS
051100             (WKS-POS-VIRGULA + 1:2) TO WKS-PARTE-DECIMAL-TXT
051200     END-IF
051300     COMPUTE WKS-POS-DESTINO =
051400             14 - WKS-TAM-PARTE-INTEIRA
051500     MOVE WKS-VALOR-SOMENTE-DIGITOS(1:WKS-TAM-PARTE-INTEIRA)
051600          TO WKS-PARTE-INTEIRA-TXT(WKS-POS-DESTINO:
051700                                    WKS-TAM-PARTE-INTEIRA)
051800     MOVE WKS-PARTE-INTEIRA-TXT TO WKS-PARTE-INTEIRA-NUM
051900     MOVE WKS-PARTE-DECIMAL-TXT TO WKS-PARTE-DECIMAL-NUM
052000     COMPUTE WKS-VALOR-NUMERICO =
052100             WKS-PARTE-INTEIRA-NUM +
052200             (WKS-PARTE-DECIMAL-NUM / 100)
052300     IF WKS-VALOR-E-NEGATIVO
052400        COMPUTE WKS-VALOR-NUMERICO = WKS-VALOR-NUMERICO * -1
052500     END-IF.
052600 510-MONTAR-VALOR-NUMERICO-E. EXIT.
052700
052800*--------> GRAVA TODOS OS REGISTROS VALIDADOS NO MESTRE DE
052900*          RECEITAS, NUMERANDO-OS SEQUENCIALMENTE DENTRO DO LOTE
053000 600-GRAVAR-RECEITAS-NO-MESTRE SECTION.
053100     SET WKS-I TO 1
053200     PERFORM 610-GRAVAR-UM-REGISTRO THRU 610-GRAVAR-UM-REGISTRO-E
053300             UNTIL WKS-I > WKS-QTD-REGISTROS.
053400 600-GRAVAR-RECEITAS-NO-MESTRE-E. EXIT.
053500
053600*--------> MONTA E GRAVA UM REGISTRO DO MESTRE A PARTIR DA TABELA
053700 610-GRAVAR-UM-REGISTRO SECTION.
053800     MOVE WKS-I                        TO REC-ID
053900     MOVE WKS-T-EXERCICIO(WKS-I)       TO REC-EXERCICIO
054000     MOVE WKS-T-MES(WKS-I)             TO REC-MES
054100     MOVE WKS-T-DATA-LANCAMENTO(WKS-I) TO REC-DATA-LANCAMENTO
054200     MOVE WKS-T-CATEGORIA(WKS-I)       TO
054300          REC-CATEGORIA-ECONOMICA
054400     MOVE WKS-T-ORIGEM(WKS-I)          TO REC-ORIGEM
054500     MOVE WKS-T-ESPECIE(WKS-I)         TO REC-ESPECIE
054600     MOVE WKS-T-RUBRICA(WKS-I)         TO REC-RUBRICA
054700     MOVE WKS-T-ALINEA(WKS-I)          TO REC-ALINEA
054800     MOVE WKS-T-FONTE(WKS-I)           TO REC-FONTE-RECURSOS
054900     MOVE WKS-T-VLR-PREV-INICIAL(WKS-I) TO
055000          REC-VLR-PREV-INICIAL
055100     MOVE WKS-T-VLR-PREV-ATUAL(WKS-I)  TO
055200          REC-VLR-PREV-ATUALIZADO
055300     MOVE WKS-T-VLR-ARRECADADO(WKS-I)  TO REC-VLR-ARRECADADO
055400     MOVE WKS-T-HISTORICO(WKS-I)       TO REC-HISTORICO
055500     MOVE WKS-ID-LOTE                  TO REC-ID-IMPORTACAO
055600     WRITE REG-RECEITA
055700     SET WKS-I UP BY 1.
055800 610-GRAVAR-UM-REGISTRO-E. EXIT.
055900
056000*--------> UM UNICO REGISTRO DE AUDITORIA PARA O LOTE COMPLETO
056100 700-GRAVAR-LOG-IMPORTACAO SECTION.
056200     MOVE "SISTEMA"               TO LOG-USUARIO-NOME
056300     MOVE "IMPORTACAO_LOTE_CSV"   TO LOG-ACAO
056400     MOVE "RECEITA"               TO LOG-ENTIDADE
056500     MOVE WKS-ID-LOTE             TO LOG-ENTIDADE-ID
056600     STRING "Foram importados " WKS-QTD-REGISTROS
056700            " registros vinculados ao lote: " WKS-ID-LOTE
056800            DELIMITED BY SIZE INTO LOG-DESCRICAO
056900     ACCEPT WKS-LOG-AAAAMMDD FROM DATE YYYYMMDD
057000     ACCEPT WKS-HHMMSS       FROM TIME
057100     STRING WKS-LOG-AAAAMMDD WKS-HHMMSS(1:6)
057200            DELIMITED BY SIZE INTO LOG-DATA-HORA
057300     WRITE REG-LOG.
057400 700-GRAVAR-LOG-IMPORTACAO-E. EXIT.
057500
057600*--------> FECHA OS ARQUIVOS DO LOTE
057700 900-ENCERRAR-PROGRAMA SECTION.
057800     CLOSE RECEITA-CSV-IN
057900     CLOSE RECEITA-MASTER
058000     CLOSE AUDIT-LOG-OUT.
058100 900-ENCERRAR-PROGRAMA-E. EXIT.
