000100******************************************************************
000200*               COPY RECREG - LAYOUT RECEITA-MASTER              *
000300*----------------------------------------------------------------*
000400* APLICACION  : PORTAL DA TRANSPARENCIA                          *
000500* ARQUIVO     : RECEITA-MASTER (REGISTRO FIXO 420)               *
000600* DESCRICAO   : REGISTRO DE RECEITA ORCAMENTARIA ARRECADADA,     *
000700*             : GRAVADO PELA IMPORTACAO DE CSV E LIDO PELO       *
000800*             : EXTRATO DE DADOS ABERTOS E PELO RELATORIO.       *
000900*----------------------------------------------------------------*
001000* HISTORICO DE ALTERACOES                                        *
001100* 12/05/2023 PEDR RQ-4471 CRIACAO DO LAYOUT ORIGINAL             *
001200* 03/02/2024 PEDR RQ-4618 INCLUSAO DO ID-IMPORTACAO (LOTE)       *
001300******************************************************************
001400 01  REG-RECEITA.
001500     03 REC-ID                    PIC 9(09).
001600     03 REC-EXERCICIO             PIC 9(04).
001700     03 REC-MES                   PIC 9(02).
001800     03 REC-DATA-LANCAMENTO       PIC 9(08).
001900     03 REC-CATEGORIA-ECONOMICA   PIC X(40).
002000     03 REC-ORIGEM                PIC X(40).
002100     03 REC-ESPECIE               PIC X(30).
002200     03 REC-RUBRICA               PIC X(30).
002300     03 REC-ALINEA                PIC X(30).
002400     03 REC-FONTE-RECURSOS        PIC X(30).
002500     03 REC-VLR-PREV-INICIAL      PIC S9(13)V9(02).
002600     03 REC-VLR-PREV-ATUALIZADO   PIC S9(13)V9(02).
002700     03 REC-VLR-ARRECADADO        PIC S9(13)V9(02).
002800     03 REC-HISTORICO             PIC X(100).
002900     03 REC-ID-IMPORTACAO         PIC X(20).
003000     03 FILLER                    PIC X(32).

