000100******************************************************************
000200*               COPY LOGREG - LAYOUT LOG-RECORD                  *
000300*----------------------------------------------------------------*
000400* APLICACION  : PORTAL DA TRANSPARENCIA                          *
000500* ARQUIVO     : AUDIT-LOG-OUT (TRILHA DE AUDITORIA, APPEND)      *
000600* DESCRICAO   : UM REGISTRO POR IMPORTACAO, ALTERACAO OU         *
000700*             : EXCLUSAO. GRAVADO POR TODOS OS PROGRAMAS BATCH   *
000800*             : QUE ALTERAM DADOS.                               *
000900*----------------------------------------------------------------*
001000* HISTORICO DE ALTERACOES                                        *
001100* 12/05/2023 PEDR RQ-4471 CRIACAO DO LAYOUT ORIGINAL             *
001200******************************************************************
001300 01  REG-LOG.
001400     03 LOG-USUARIO-NOME          PIC X(30).
001500     03 LOG-ACAO                  PIC X(30).
001600     03 LOG-ENTIDADE              PIC X(20).
001700     03 LOG-ENTIDADE-ID           PIC X(20).
001800     03 LOG-DESCRICAO             PIC X(120).
001900     03 LOG-DATA-HORA             PIC X(14).
002000     03 FILLER                    PIC X(06).

