000100*****************************************************************
000200* FECHA       : 29/09/1992                                       *
000300* PROGRAMADOR : RAQUEL ALVES NUNES (RAN)                         *
000400* INSTALACAO  : PREFEITURA - CENTRO DE PROCESSAMENTO DE DADOS    *
000500* APLICACION  : ORCAMENTO E FINANCAS / RECEITA                   *
000600* PROGRAMA    : RECR3005                                         *
000700* TIPO        : BATCH                                            *
000800* DESCRIPCION : IMPRIME O RELATORIO COLUNAR DE RECEITAS          *
000900*             : ARRECADADAS, COM CABECALHO DO ORGAO, CONTAGEM    *
001000*             : DE REGISTROS E TOTAL GERAL ARRECADADO.           *
001100* ARCHIVOS    : CONFIG-FILE=C, RECEITA-MASTER=C,                 *
001200*             : RECEITA-REPORT-OUT=A                             *
001300* PROGRAMA(S) : NAO APLICA                                       *
001400* SEGURIDAD   : ACESSO RESTRITO - LOTE NOTURNO ORCAMENTO         *
001500*****************************************************************
001600 IDENTIFICATION DIVISION.
001700 PROGRAM-ID.    RECR3005.
001800 AUTHOR.        RAQUEL ALVES NUNES.
001900 INSTALLATION.  PREFEITURA - CPD ORCAMENTO E FINANCAS.
002000 DATE-WRITTEN.  29/09/1992.
002100 DATE-COMPILED. 29/09/1992.
002200 SECURITY.      ACESSO RESTRITO AO LOTE NOTURNO DE ORCAMENTO.
002300*****************************************************************
002400*                H I S T O R I C O   D E   A L T E R A C O E S  *
002500*****************************************************************
002600* 29/09/1992 RAN RQ-0211 VERSAO ORIGINAL - RELATORIO IMPRESSO    *
002700*                 DE RECEITAS ARRECADADAS PARA A CONTABILIDADE. *
002800* 05/04/1995 RAN RQ-0263 INCLUSAO DO CABECALHO COM NOME E CNPJ   *
002900*                 DO ORGAO, LIDOS DO ARQUIVO DE CONFIGURACAO.    *
003000* 14/10/1998 LVF RQ-0296 AJUSTE PARA VIRADA DO SECULO - CAMPO DE *
003100*                 EXERCICIO PASSA A ACEITAR 4 DIGITOS PLENOS.    *
003200* 21/01/1999 LVF RQ-0302 TESTE DE VIRADA DE ANO - NENHUM IMPACTO *
003300*                 ENCONTRADO NA ROTINA DE DATAS.                 *
003400* 18/05/2011 LVF RQ-0609 ADEQUACAO A LEI DE ACESSO A INFORMACAO  *
003500*                 (LEI 12.527/2011) - RELATORIO PASSA A SER      *
003600*                 PUBLICADO NO PORTAL DA TRANSPARENCIA.          *
003700* 30/03/2017 LVF RQ-0744 INCLUSAO DO TOTAL GERAL ARRECADADO NO   *
003800*                 RODAPE DO RELATORIO (SEM QUEBRA DE CONTROLE).  *
003900* 06/09/2023 PEDR RQ-0866 REVISAO GERAL CONFORME NOVO LAYOUT DO  *
004000*                 PORTAL DA TRANSPARENCIA.                       *
004100*****************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM
004600     SWITCH UPSI-0 ON STATUS IS SW-CONFIG-AUSENTE
004700                   OFF STATUS IS SW-CONFIG-PRESENTE.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT CONFIG-FILE         ASSIGN TO CFGFILE
005100            ORGANIZATION IS LINE SEQUENTIAL
005200            FILE STATUS  IS FS-CONFIG.
005300     SELECT RECEITA-MASTER      ASSIGN TO RECMASTER
005400            ORGANIZATION IS SEQUENTIAL
005500            FILE STATUS  IS FS-RECEITA-MST.
005600     SELECT RECEITA-REPORT-OUT  ASSIGN TO RECREPRT
005700            ORGANIZATION IS LINE SEQUENTIAL
005800            FILE STATUS  IS FS-RELATORIO.
005900 DATA DIVISION.
006000 FILE SECTION.
006100*                    CONFIGURACAO DO PORTAL (REGISTRO UNICO)
006200 FD  CONFIG-FILE.
006300     COPY CFGREG.
006400*                    MESTRE DE RECEITAS (REGISTRO FIXO 420)
006500 FD  RECEITA-MASTER
006600     RECORD CONTAINS 420 CHARACTERS.
006700     COPY RECREG.
006800*                    RELATORIO IMPRESSO (IMAGEM DE 132 COLUNAS)
006900 FD  RECEITA-REPORT-OUT.
007000 01  LINHA-RELATORIO                PIC X(132).
007100 WORKING-STORAGE SECTION.
007200*****************************************************************
007300*             VARIAVEIS DE FILE STATUS                           *
007400*****************************************************************
007500 01  FS-CONFIG                      PIC 9(02) VALUE ZEROS.
007600 01  FS-RECEITA-MST                 PIC 9(02) VALUE ZEROS.
007700 01  FS-RELATORIO                   PIC 9(02) VALUE ZEROS.
007800*****************************************************************
007900*             CONTROLE DO LACO DE LEITURA                        *
008000*****************************************************************
008100 01  WKS-FIM-RECEITA                PIC 9(01) COMP VALUE ZEROS.
008200     88 WKS-FIM-ARQUIVO-RECEITA                VALUE 1.
008300 01  WKS-QTD-ENCONTRADOS            PIC 9(07) COMP VALUE ZEROS.
008400 01  WKS-I                          PIC 9(03) COMP VALUE ZEROS.
008500 01  WKS-CONT-SUBSTR                PIC 9(03) COMP VALUE ZEROS.
008600*****************************************************************
008700*             DADOS DO ORGAO LIDOS DA CONFIGURACAO               *
008800*****************************************************************
008900 01  WKS-NOME-ENTIDADE              PIC X(60) VALUE SPACES.
009000 01  WKS-CNPJ-ENTIDADE              PIC X(18) VALUE SPACES.
009100 01  WKS-ENDERECO-ENTIDADE          PIC X(80) VALUE SPACES.
009200 01  WKS-NOME-PADRAO REDEFINES WKS-NOME-ENTIDADE.
009300     03 FILLER PIC X(60)
009400        VALUE "ORGAO PUBLICO - PORTAL DA TRANSPARENCIA".
009500*****************************************************************
009600*             FILTRO DE SELECAO (RECEBIDO POR SYSIN)             *
009700*****************************************************************
009800 01  WKS-FILTRO.
009900     03 WKS-F-EXERCICIO             PIC 9(04) VALUE ZEROS.
010000     03 WKS-F-ORIGEM                PIC X(40) VALUE SPACES.
010100     03 WKS-F-CATEGORIA             PIC X(40) VALUE SPACES.
010200     03 WKS-F-FONTE-RECURSOS        PIC X(30) VALUE SPACES.
010300     03 WKS-F-DATA-INICIO           PIC 9(08) VALUE ZEROS.
010400     03 WKS-F-DATA-FIM              PIC 9(08) VALUE ZEROS.
010500 01  WKS-F-DATA-INICIO-R REDEFINES WKS-F-DATA-INICIO.
010600     03 WKS-FDI-ANO                 PIC 9(04).
010700     03 WKS-FDI-MES                 PIC 9(02).
010800     03 WKS-FDI-DIA                 PIC 9(02).
010900 01  WKS-F-DATA-FIM-R REDEFINES WKS-F-DATA-FIM.
011000     03 WKS-FDF-ANO                 PIC 9(04).
011100     03 WKS-FDF-MES                 PIC 9(02).
011200     03 WKS-FDF-DIA                 PIC 9(02).
011300 01  WKS-F-ORIGEM-LEN               PIC 9(02) COMP VALUE ZEROS.
011400 01  WKS-F-CATEGORIA-LEN            PIC 9(02) COMP VALUE ZEROS.
011500 01  WKS-F-FONTE-LEN                PIC 9(02) COMP VALUE ZEROS.
011600 01  WKS-PASSOU-NO-FILTRO           PIC 9(01) COMP VALUE ZEROS.
011700     88 WKS-REGISTRO-SELECIONADO               VALUE 1.
011800 01  WKS-CMP-ORIGEM                 PIC X(40) VALUE SPACES.
011900 01  WKS-CMP-CATEGORIA              PIC X(40) VALUE SPACES.
012000 01  WKS-CMP-FONTE                  PIC X(30) VALUE SPACES.
012100*****************************************************************
012200*             ACUMULADOR DO TOTAL GERAL ARRECADADO               *
012300*****************************************************************
012400 01  WKS-TOTAL-ARRECADADO           PIC S9(13)V9(02) VALUE ZEROS.
012500 01  WKS-TOTAL-ARRECADADO-ED        PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99.
012600*****************************************************************
012700*             LINHAS DE IMPRESSAO DO RELATORIO                   *
012800*****************************************************************
012900 01  WKS-LINHA-CABECALHO-1.
013000     03 FILLER                      PIC X(05)  VALUE SPACES.
013100     03 WKS-CAB-NOME                PIC X(60)  VALUE SPACES.
013200     03 FILLER                      PIC X(67)  VALUE SPACES.
013300 01  WKS-LINHA-CABECALHO-2.
013400     03 FILLER                      PIC X(05)  VALUE SPACES.
013500     03 FILLER                      PIC X(06)  VALUE "CNPJ: ".
013600     03 WKS-CAB-CNPJ                PIC X(18)  VALUE SPACES.
013700     03 FILLER                      PIC X(103) VALUE SPACES.
013800 01  WKS-LINHA-CABECALHO-3.
013900     03 FILLER                      PIC X(05)  VALUE SPACES.
014000     03 WKS-CAB-ENDERECO            PIC X(80)  VALUE SPACES.
014100     03 FILLER                      PIC X(47)  VALUE SPACES.
014200 01  WKS-LINHA-TITULO.
014300     03 FILLER                      PIC X(41)  VALUE SPACES.
014400     03 FILLER                      PIC X(35)  VALUE
014500        "RELATORIO DE RECEITAS ARRECADADAS".
014600     03 FILLER                      PIC X(56)  VALUE SPACES.
014700 01  WKS-LINHA-CONTAGEM.
014800     03 FILLER                      PIC X(05)  VALUE SPACES.
014900     03 FILLER                      PIC X(33)  VALUE
015000        "Total de Registros Encontrados: ".
015100     03 WKS-CNT-REGISTROS           PIC ZZZ,ZZ9 VALUE ZEROS.
015200     03 FILLER                      PIC X(87)  VALUE SPACES.
015300 01  WKS-LINHA-TOPO-COLUNAS.
015400     03 FILLER PIC X(132) VALUE
015500        "Exercicio Mes Data Lanc.  Categoria Economica"
015600        "              Origem                 Fonte Recursos"
015700        "     Prev. Inicial".
015800 01  WKS-LINHA-TOPO-COLUNAS-2.
015900     03 FILLER PIC X(132) VALUE
016000        "                                                     "
016100        "                                       Prev. Atual"
016200        "     Arrecadado".
016300 01  WKS-LINHA-DETALHE.
016400     03 DET-EXERCICIO               PIC 9(04).
016500     03 FILLER                      PIC X(01) VALUE SPACES.
016600     03 DET-MES                     PIC 99.
016700     03 FILLER                      PIC X(02) VALUE SPACES.
016800     03 DET-DATA-LANC               PIC X(10).
016900     03 FILLER                      PIC X(01) VALUE SPACES.
017000     03 DET-CATEGORIA               PIC X(28).
017100     03 FILLER                      PIC X(01) VALUE SPACES.
017200     03 DET-ORIGEM                  PIC X(22).
017300     03 FILLER                      PIC X(01) VALUE SPACES.
017400     03 DET-FONTE                   PIC X(18).
017500     03 DET-PREV-INICIAL            PIC ---,---,---,--9.99.
017600     03 DET-PREV-ATUAL              PIC ---,---,---,--9.99.
017700     03 DET-ARRECADADO              PIC ---,---,---,--9.99.
017800 01  WKS-LINHA-RODAPE.
017900     03 FILLER                      PIC X(05) VALUE SPACES.
018000     03 FILLER                      PIC X(26) VALUE
018100        "Total Geral Arrecadado: ".
018200     03 WKS-ROD-TOTAL               PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99.
018300     03 FILLER                      PIC X(83) VALUE SPACES.
018400*****************************************************************
018500*             DATA DE LANCAMENTO EM VISAO AAAA/MM/DD             *
018600*****************************************************************
018700 01  WKS-DATA-LANCAMENTO-R REDEFINES REC-DATA-LANCAMENTO.
018800     03 WKS-DL-ANO                  PIC 9(04).
018900     03 WKS-DL-MES                  PIC 9(02).
019000     03 WKS-DL-DIA                  PIC 9(02).
019100 01  WKS-DATA-SAIDA                 PIC X(10) VALUE SPACES.
019200 PROCEDURE DIVISION.
019300 000-MAIN SECTION.
019400     PERFORM 100-ABRIR-ARQUIVOS
019500     PERFORM 200-LER-CONFIGURACAO
019600     PERFORM 250-LER-FILTRO-SYSIN
019700     PERFORM 400-LER-E-FILTRAR-RECEITA
019800     PERFORM 300-IMPRIMIR-CABECALHO
019900     PERFORM 210-PROCESSAR-REGISTRO THRU 210-PROCESSAR-REGISTRO-E
020000             UNTIL WKS-FIM-ARQUIVO-RECEITA
020100     PERFORM 700-IMPRIMIR-RODAPE
020200     PERFORM 950-ENCERRAR-PROGRAMA
020300     STOP RUN.
020400 000-MAIN-E. EXIT.
020500
020600*--------> IMPRIME, ACUMULA E AVANCA PARA O PROXIMO SELECIONADO
020700 210-PROCESSAR-REGISTRO SECTION.
020800     PERFORM 500-IMPRIMIR-DETALHE
020900     PERFORM 600-ACUMULAR-TOTAL
021000     PERFORM 400-LER-E-FILTRAR-RECEITA.
021100 210-PROCESSAR-REGISTRO-E. EXIT.
021200
021300*--------> ABERTURA DOS ARQUIVOS DO LOTE
021400 100-ABRIR-ARQUIVOS SECTION.
021500     OPEN INPUT  CONFIG-FILE
021600     OPEN INPUT  RECEITA-MASTER
021700     OPEN OUTPUT RECEITA-REPORT-OUT
021800     IF FS-RECEITA-MST NOT = 0
021900        DISPLAY "*** ERRO AO ABRIR RECEITA-MASTER: "
022000                FS-RECEITA-MST
022100        MOVE 91 TO RETURN-CODE
022200        STOP RUN
022300     END-IF.
022400 100-ABRIR-ARQUIVOS-E. EXIT.
022500
022600*--------> LE O REGISTRO UNICO DE CONFIGURACAO; SE O ARQUIVO
022700*          NAO EXISTIR OU ESTIVER VAZIO, USA O NOME PADRAO
022800 200-LER-CONFIGURACAO SECTION.
022900     IF FS-CONFIG = 0
023000        READ CONFIG-FILE
023100             AT END SET SW-CONFIG-AUSENTE TO TRUE
023200        END-READ
023300     ELSE
023400        SET SW-CONFIG-AUSENTE TO TRUE
023500     END-IF
023600     IF SW-CONFIG-PRESENTE
023700        MOVE CFG-NOME-ENTIDADE TO WKS-NOME-ENTIDADE
023800        MOVE CFG-CNPJ          TO WKS-CNPJ-ENTIDADE
023900        MOVE CFG-ENDERECO      TO WKS-ENDERECO-ENTIDADE
024000     ELSE
024100        MOVE WKS-NOME-PADRAO   TO WKS-NOME-ENTIDADE
024200        MOVE SPACES            TO WKS-CNPJ-ENTIDADE
024300        MOVE SPACES            TO WKS-ENDERECO-ENTIDADE
024400     END-IF
024500     IF FS-CONFIG = 0
024600        CLOSE CONFIG-FILE
024700     END-IF.
024800 200-LER-CONFIGURACAO-E. EXIT.
024900
025000*--------> LE O CARTAO DE PARAMETROS DO FILTRO (MESMO LAYOUT E
025100*          MESMA LOGICA DE RECE3004)
025200 250-LER-FILTRO-SYSIN SECTION.
025300     ACCEPT WKS-FILTRO FROM SYSIN
025400     INSPECT WKS-F-ORIGEM    CONVERTING
025500             "abcdefghijklmnopqrstuvwxyz" TO
025600             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
025700     INSPECT WKS-F-CATEGORIA CONVERTING
025800             "abcdefghijklmnopqrstuvwxyz" TO
025900             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
026000     INSPECT WKS-F-FONTE-RECURSOS CONVERTING
026100             "abcdefghijklmnopqrstuvwxyz" TO
026200             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
026300     MOVE 40 TO WKS-F-ORIGEM-LEN
026400     PERFORM 251-APARAR-ORIGEM THRU 251-APARAR-ORIGEM-E
026500             UNTIL WKS-F-ORIGEM-LEN = 0 OR
026600             WKS-F-ORIGEM(WKS-F-ORIGEM-LEN:1) NOT = SPACE
026700     MOVE 40 TO WKS-F-CATEGORIA-LEN
026800     PERFORM 252-APARAR-CATEGORIA THRU 252-APARAR-CATEGORIA-E
026900             UNTIL WKS-F-CATEGORIA-LEN = 0 OR
027000           WKS-F-CATEGORIA(WKS-F-CATEGORIA-LEN:1) NOT = SPACE
027100     MOVE 30 TO WKS-F-FONTE-LEN
027200     PERFORM 253-APARAR-FONTE THRU 253-APARAR-FONTE-E
027300             UNTIL WKS-F-FONTE-LEN = 0 OR
027400         WKS-F-FONTE-RECURSOS(WKS-F-FONTE-LEN:1) NOT = SPACE.
027500 250-LER-FILTRO-SYSIN-E. EXIT.
027600
027700*--------> RETIRA UM ESPACO A DIREITA DO CAMPO DE ORIGEM
027800 251-APARAR-ORIGEM SECTION.
027900     SUBTRACT 1 FROM WKS-F-ORIGEM-LEN.
028000 251-APARAR-ORIGEM-E. EXIT.
028100
028200*--------> RETIRA UM ESPACO A DIREITA DO CAMPO DE CATEGORIA
028300 252-APARAR-CATEGORIA SECTION.
028400     SUBTRACT 1 FROM WKS-F-CATEGORIA-LEN.
028500 252-APARAR-CATEGORIA-E. EXIT.
028600
028700*--------> RETIRA UM ESPACO A DIREITA DO CAMPO DE FONTE
028800 253-APARAR-FONTE SECTION.
028900     SUBTRACT 1 FROM WKS-F-FONTE-LEN.
029000 253-APARAR-FONTE-E. EXIT.
029100
029200*--------> IMPRIME O BLOCO DE CABECALHO, O TITULO E A LINHA DE
029300*          CONTAGEM DE REGISTROS, SEGUIDOS DAS COLUNAS
029400 300-IMPRIMIR-CABECALHO SECTION.
029500     MOVE WKS-NOME-ENTIDADE     TO WKS-CAB-NOME
029600     WRITE LINHA-RELATORIO FROM WKS-LINHA-CABECALHO-1
029700           AFTER ADVANCING TOP-OF-FORM
029800     IF WKS-CNPJ-ENTIDADE NOT = SPACES
029900        MOVE WKS-CNPJ-ENTIDADE  TO WKS-CAB-CNPJ
030000        WRITE LINHA-RELATORIO FROM WKS-LINHA-CABECALHO-2
030100              AFTER ADVANCING 1 LINE
030200     END-IF
030300     MOVE WKS-ENDERECO-ENTIDADE TO WKS-CAB-ENDERECO
030400     WRITE LINHA-RELATORIO FROM WKS-LINHA-CABECALHO-3
030500           AFTER ADVANCING 1 LINE
030600     WRITE LINHA-RELATORIO FROM WKS-LINHA-TITULO
030700           AFTER ADVANCING 2 LINES
030800     MOVE WKS-QTD-ENCONTRADOS TO WKS-CNT-REGISTROS
030900     WRITE LINHA-RELATORIO FROM WKS-LINHA-CONTAGEM
031000           AFTER ADVANCING 1 LINE
031100     WRITE LINHA-RELATORIO FROM WKS-LINHA-TOPO-COLUNAS
031200           AFTER ADVANCING 2 LINES
031300     WRITE LINHA-RELATORIO FROM WKS-LINHA-TOPO-COLUNAS-2
031400           AFTER ADVANCING 1 LINE.
031500 300-IMPRIMIR-CABECALHO-E. EXIT.
031600
031700*--------> LE O PROXIMO REGISTRO DO MESTRE DE RECEITAS QUE
031800*          PASSE NO FILTRO DE SELECAO, CONTANDO OS ENCONTRADOS
031900 400-LER-E-FILTRAR-RECEITA SECTION.
032000     READ RECEITA-MASTER
032100          AT END SET WKS-FIM-ARQUIVO-RECEITA TO TRUE
032200     END-READ
032300     PERFORM 410-FILTRAR-E-AVANCAR THRU 410-FILTRAR-E-AVANCAR-E
032400             UNTIL WKS-FIM-ARQUIVO-RECEITA OR
032500                   WKS-REGISTRO-SELECIONADO.
032600 400-LER-E-FILTRAR-RECEITA-E. EXIT.
032700
032800*--------> APLICA O FILTRO AO REGISTRO CORRENTE; SE NAO PASSAR,
032900*          AVANCA A LEITURA PARA O PROXIMO CANDIDATO
033000 410-FILTRAR-E-AVANCAR SECTION.
033100     PERFORM 420-APLICAR-FILTRO
033200     IF WKS-REGISTRO-SELECIONADO
033300        ADD 1 TO WKS-QTD-ENCONTRADOS
033400     ELSE
033500        READ RECEITA-MASTER
033600             AT END SET WKS-FIM-ARQUIVO-RECEITA TO TRUE
033700        END-READ
033800     END-IF.
033900 410-FILTRAR-E-AVANCAR-E. EXIT.
034000
034100*--------> APLICA O FILTRO DE SELECAO, IDENTICO AO DE RECE3004
034200 420-APLICAR-FILTRO SECTION.
034300     MOVE 1 TO WKS-PASSOU-NO-FILTRO
034400     IF WKS-F-EXERCICIO NOT = 0
034500        IF REC-EXERCICIO NOT = WKS-F-EXERCICIO
034600           MOVE 0 TO WKS-PASSOU-NO-FILTRO
034700        END-IF
034800     END-IF
034900     IF WKS-PASSOU-NO-FILTRO = 1 AND WKS-F-ORIGEM-LEN > 0
035000        MOVE REC-ORIGEM TO WKS-CMP-ORIGEM
035100        INSPECT WKS-CMP-ORIGEM CONVERTING
035200                "abcdefghijklmnopqrstuvwxyz" TO
035300                "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
035400        MOVE ZEROS TO WKS-CONT-SUBSTR
035500        INSPECT WKS-CMP-ORIGEM TALLYING WKS-CONT-SUBSTR
035600                FOR ALL WKS-F-ORIGEM(1:WKS-F-ORIGEM-LEN)
035700        IF WKS-CONT-SUBSTR = 0
035800           MOVE 0 TO WKS-PASSOU-NO-FILTRO
035900        END-IF
036000     END-IF
036100     IF WKS-PASSOU-NO-FILTRO = 1 AND WKS-F-CATEGORIA-LEN > 0
036200        MOVE REC-CATEGORIA-ECONOMICA TO WKS-CMP-CATEGORIA
036300        INSPECT WKS-CMP-CATEGORIA CONVERTING
036400                "abcdefghijklmnopqrstuvwxyz" TO
036500                "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
036600        MOVE ZEROS TO WKS-CONT-SUBSTR
036700        INSPECT WKS-CMP-CATEGORIA TALLYING WKS-CONT-SUBSTR
036800                FOR ALL WKS-F-CATEGORIA(1:WKS-F-CATEGORIA-LEN)
036900        IF WKS-CONT-SUBSTR = 0
037000           MOVE 0 TO WKS-PASSOU-NO-FILTRO
037100        END-IF
037200     END-IF
037300     IF WKS-PASSOU-NO-FILTRO = 1 AND WKS-F-FONTE-LEN > 0
037400        MOVE REC-FONTE-RECURSOS TO WKS-CMP-FONTE
037500        INSPECT WKS-CMP-FONTE CONVERTING
037600                "abcdefghijklmnopqrstuvwxyz" TO
037700                "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
037800        MOVE ZEROS TO WKS-CONT-SUBSTR
037900        INSPECT WKS-CMP-FONTE TALLYING WKS-CONT-SUBSTR
038000                FOR ALL WKS-F-FONTE-RECURSOS(1:WKS-F-FONTE-LEN)
038100        IF WKS-CONT-SUBSTR = 0
038200           MOVE 0 TO WKS-PASSOU-NO-FILTRO
038300        END-IF
038400     END-IF
038500     IF WKS-PASSOU-NO-FILTRO = 1 AND WKS-F-DATA-INICIO NOT = 0
038600        IF REC-DATA-LANCAMENTO < WKS-F-DATA-INICIO
038700           MOVE 0 TO WKS-PASSOU-NO-FILTRO
038800        END-IF
038900     END-IF
039000     IF WKS-PASSOU-NO-FILTRO = 1 AND WKS-F-DATA-FIM NOT = 0
039100        IF REC-DATA-LANCAMENTO > WKS-F-DATA-FIM
039200           MOVE 0 TO WKS-PASSOU-NO-FILTRO
039300        END-IF
039400     END-IF.
039500 420-APLICAR-FILTRO-E. EXIT.
039600
039700*--------> IMPRIME A LINHA DE DETALHE DE UM REGISTRO SELECIONADO
039800 500-IMPRIMIR-DETALHE SECTION.
039900     MOVE REC-DATA-LANCAMENTO TO WKS-DATA-LANCAMENTO-R
040000     STRING WKS-DL-DIA "/" WKS-DL-MES "/" WKS-DL-ANO
040100            DELIMITED BY SIZE INTO WKS-DATA-SAIDA
040200     MOVE REC-EXERCICIO             TO DET-EXERCICIO
040300     MOVE REC-MES                   TO DET-MES
040400     MOVE WKS-DATA-SAIDA            TO DET-DATA-LANC
040500     MOVE REC-CATEGORIA-ECONOMICA   TO DET-CATEGORIA
040600     MOVE REC-ORIGEM                TO DET-ORIGEM
040700     MOVE REC-FONTE-RECURSOS        TO DET-FONTE
040800     MOVE REC-VLR-PREV-INICIAL      TO DET-PREV-INICIAL
040900     MOVE REC-VLR-PREV-ATUALIZADO   TO DET-PREV-ATUAL
041000     MOVE REC-VLR-ARRECADADO        TO DET-ARRECADADO
041100     WRITE LINHA-RELATORIO FROM WKS-LINHA-DETALHE
041200           AFTER ADVANCING 1 LINE.
041300 500-IMPRIMIR-DETALHE-E. EXIT.
041400
041500*--------> ACUMULA O TOTAL GERAL DE VALOR ARRECADADO (REGRA DO
041600*          TOTAL ANUAL, SEM QUEBRA DE CONTROLE)
041700 600-ACUMULAR-TOTAL SECTION.
041800     ADD REC-VLR-ARRECADADO TO WKS-TOTAL-ARRECADADO.
041900 600-ACUMULAR-TOTAL-E. EXIT.
042000
042100*--------> IMPRIME O RODAPE COM O TOTAL GERAL ARRECADADO
042200 700-IMPRIMIR-RODAPE SECTION.
042300     MOVE WKS-TOTAL-ARRECADADO TO WKS-ROD-TOTAL
042400     WRITE LINHA-RELATORIO FROM WKS-LINHA-RODAPE
042500           AFTER ADVANCING 2 LINES.
042600 700-IMPRIMIR-RODAPE-E. EXIT.
042700
042800*--------> FECHA OS ARQUIVOS DO LOTE
042900 950-ENCERRAR-PROGRAMA SECTION.
043000     CLOSE RECEITA-MASTER
043100     CLOSE RECEITA-REPORT-OUT.
043200 950-ENCERRAR-PROGRAMA-E. EXIT.
