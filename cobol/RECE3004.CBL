000100*****************************************************************
000200* FECHA       : 04/03/1991                                       *
000300* PROGRAMADOR : RAQUEL ALVES NUNES (RAN)                         *
000400* INSTALACAO  : PREFEITURA - CENTRO DE PROCESSAMENTO DE DADOS    *
000500* APLICACION  : ORCAMENTO E FINANCAS / RECEITA                   *
000600* PROGRAMA    : RECE3004                                         *
000700* TIPO        : BATCH                                            *
000800* DESCRIPCION : GERA O EXTRATO PUBLICO DE RECEITAS ARRECADADAS,  *
000900*             : EM FORMATO TEXTO DELIMITADO POR ";", A PARTIR DO *
001000*             : MESTRE DE RECEITAS, APLICANDO O FILTRO DE        *
001100*             : SELECAO RECEBIDO POR SYSIN.                      *
001200* ARCHIVOS    : RECEITA-MASTER=C, RECEITA-EXTRACT-OUT=A          *
001300* PROGRAMA(S) : NAO APLICA                                       *
001400* SEGURIDAD   : ACESSO RESTRITO - LOTE NOTURNO ORCAMENTO         *
001500*****************************************************************
001600 IDENTIFICATION DIVISION.
001700 PROGRAM-ID.    RECE3004.
001800 AUTHOR.        RAQUEL ALVES NUNES.
001900 INSTALLATION.  PREFEITURA - CPD ORCAMENTO E FINANCAS.
002000 DATE-WRITTEN.  04/03/1991.
002100 DATE-COMPILED. 04/03/1991.
002200 SECURITY.      ACESSO RESTRITO AO LOTE NOTURNO DE ORCAMENTO.
002300*****************************************************************
002400*                H I S T O R I C O   D E   A L T E R A C O E S  *
002500*****************************************************************
002600* 04/03/1991 RAN RQ-0183 VERSAO ORIGINAL - EXTRATO INTERNO PARA  *
002700*                 CONFERENCIA DA CONTABILIDADE.                  *
002800* 17/07/1992 RAN RQ-0199 INCLUSAO DO FILTRO POR EXERCICIO E      *
002900*                 POR FAIXA DE DATA DE LANCAMENTO.               *
003000* 22/02/1994 RAN RQ-0251 INCLUSAO DO FILTRO POR ORIGEM E FONTE   *
003100*                 DE RECURSOS (SUBSTRING, SEM CASE).             *
003200* 14/10/1998 LVF RQ-0296 AJUSTE PARA VIRADA DO SECULO - CAMPO DE *
003300*                 EXERCICIO PASSA A ACEITAR 4 DIGITOS PLENOS.    *
003400* 21/01/1999 LVF RQ-0302 TESTE DE VIRADA DE ANO - NENHUM IMPACTO *
003500*                 ENCONTRADO NA ROTINA DE DATAS.                 *
003600* 11/03/2011 LVF RQ-0605 ADEQUACAO A LEI DE ACESSO A INFORMACAO  *
003700*                 (LEI 12.527/2011) - O EXTRATO PASSA A SER      *
003800*                 PUBLICADO NO PORTAL DA TRANSPARENCIA.          *
003900* 02/05/2016 LVF RQ-0722 SANEAMENTO DOS CAMPOS DE TEXTO (TROCA   *
004000*                 DE ";" POR "," E DE QUEBRA DE LINHA POR " ").  *
004100* 06/09/2023 PEDR RQ-0866 REVISAO GERAL CONFORME NOVO LAYOUT DO  *
004200*                 PORTAL DA TRANSPARENCIA.                       *
004300*****************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     SWITCH UPSI-0 ON STATUS IS SW-FILTRO-DATA-INFORMADO
004800                   OFF STATUS IS SW-SEM-FILTRO-DATA.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT RECEITA-MASTER      ASSIGN TO RECMASTER
005200            ORGANIZATION IS SEQUENTIAL
005300            FILE STATUS  IS FS-RECEITA-MST.
005400     SELECT RECEITA-EXTRACT-OUT ASSIGN TO RECEXTR
005500            ORGANIZATION IS LINE SEQUENTIAL
005600            FILE STATUS  IS FS-EXTRATO.
005700 DATA DIVISION.
005800 FILE SECTION.
005900*                    MESTRE DE RECEITAS (REGISTRO FIXO 420)
006000 FD  RECEITA-MASTER
006100     RECORD CONTAINS 420 CHARACTERS.
006200     COPY RECREG.
006300*                    EXTRATO PUBLICO EM TEXTO DELIMITADO
006400 FD  RECEITA-EXTRACT-OUT.
006500 01  REG-EXTRATO                   PIC X(400).
006600 WORKING-STORAGE SECTION.
006700*****************************************************************
006800*             VARIAVEIS DE FILE STATUS                           *
006900*****************************************************************
007000 01  FS-RECEITA-MST                PIC 9(02) VALUE ZEROS.
007100 01  FS-EXTRATO                    PIC 9(02) VALUE ZEROS.
007200*****************************************************************
007300*             CONTROLE DO LACO DE LEITURA                        *
007400*****************************************************************
007500 01  WKS-FIM-RECEITA               PIC 9(01) COMP VALUE ZEROS.
007600     88 WKS-FIM-ARQUIVO-RECEITA               VALUE 1.
007700 01  WKS-QTD-SELECIONADOS          PIC 9(07) COMP VALUE ZEROS.
007800 01  WKS-I                         PIC 9(03) COMP VALUE ZEROS.
007900 01  WKS-CONT-SUBSTR               PIC 9(03) COMP VALUE ZEROS.
008000*****************************************************************
008100*             FILTRO DE SELECAO (RECEBIDO POR SYSIN)             *
008200*****************************************************************
008300 01  WKS-FILTRO.
008400     03 WKS-F-EXERCICIO            PIC 9(04) VALUE ZEROS.
008500     03 WKS-F-ORIGEM               PIC X(40) VALUE SPACES.
008600     03 WKS-F-CATEGORIA            PIC X(40) VALUE SPACES.
008700     03 WKS-F-FONTE-RECURSOS       PIC X(30) VALUE SPACES.
008800     03 WKS-F-DATA-INICIO          PIC 9(08) VALUE ZEROS.
008900     03 WKS-F-DATA-FIM             PIC 9(08) VALUE ZEROS.
009000*--------> VISOES AAAA/MM/DD DA FAIXA DE DATA, PARA DISPLAY DE
009100*          CONTROLE
009200 01  WKS-F-DATA-INICIO-R REDEFINES WKS-F-DATA-INICIO.
009300     03 WKS-FDI-ANO                PIC 9(04).
009400     03 WKS-FDI-MES                PIC 9(02).
009500     03 WKS-FDI-DIA                PIC 9(02).
009600 01  WKS-F-DATA-FIM-R REDEFINES WKS-F-DATA-FIM.
009700     03 WKS-FDF-ANO                PIC 9(04).
009800     03 WKS-FDF-MES                PIC 9(02).
009900     03 WKS-FDF-DIA                PIC 9(02).
010000 01  WKS-F-ORIGEM-LEN              PIC 9(02) COMP VALUE ZEROS.
010100 01  WKS-F-CATEGORIA-LEN           PIC 9(02) COMP VALUE ZEROS.
010200 01  WKS-F-FONTE-LEN               PIC 9(02) COMP VALUE ZEROS.
010300 01  WKS-PASSOU-NO-FILTRO          PIC 9(01) COMP VALUE ZEROS.
010400     88 WKS-REGISTRO-SELECIONADO              VALUE 1.
010500*****************************************************************
010600*             CAMPOS DE TRABALHO PARA COMPARACAO SEM CASE        *
010700*****************************************************************
010800 01  WKS-CMP-ORIGEM                PIC X(40) VALUE SPACES.
010900 01  WKS-CMP-CATEGORIA             PIC X(40) VALUE SPACES.
011000 01  WKS-CMP-FONTE                 PIC X(30) VALUE SPACES.
011100*****************************************************************
011200*             SANEAMENTO DOS CAMPOS DE TEXTO DO EXTRATO          *
011300*****************************************************************
011400 01  WKS-SANEAR-BUFFER             PIC X(100) VALUE SPACES.
011500 01  WKS-CAMPO-CATEGORIA-SAN       PIC X(40)  VALUE SPACES.
011600 01  WKS-CAMPO-ORIGEM-SAN          PIC X(40)  VALUE SPACES.
011700 01  WKS-CAMPO-ESPECIE-SAN         PIC X(30)  VALUE SPACES.
011800 01  WKS-CAMPO-RUBRICA-SAN         PIC X(30)  VALUE SPACES.
011900 01  WKS-CAMPO-ALINEA-SAN          PIC X(30)  VALUE SPACES.
012000 01  WKS-CAMPO-FONTE-SAN           PIC X(30)  VALUE SPACES.
012100 01  WKS-CAMPO-HISTORICO-SAN       PIC X(100) VALUE SPACES.
012200*****************************************************************
012300*             EDICAO DOS VALORES MONETARIOS (VIRGULA DECIMAL)    *
012400*****************************************************************
012500 01  WKS-VALOR-PARA-EDITAR         PIC S9(13)V9(02) VALUE ZEROS.
012600 01  WKS-VALOR-EDITADO-MASCARA     PIC -------------9.99.
012700 01  WKS-VLR1-EDITADO              PIC X(18) VALUE SPACES.
012800 01  WKS-VLR1-FINAL                PIC X(18) VALUE SPACES.
012900 01  WKS-VLR2-EDITADO              PIC X(18) VALUE SPACES.
013000 01  WKS-VLR3-EDITADO              PIC X(18) VALUE SPACES.
013100*****************************************************************
013200*             DATA DE LANCAMENTO EM VISAO AAAA/MM/DD             *
013300*****************************************************************
013400 01  WKS-DATA-LANCAMENTO-R REDEFINES REC-DATA-LANCAMENTO.
013500     03 WKS-DL-ANO                 PIC 9(04).
013600     03 WKS-DL-MES                 PIC 9(02).
013700     03 WKS-DL-DIA                 PIC 9(02).
013800 01  WKS-DATA-SAIDA                PIC X(10) VALUE SPACES.
013900 PROCEDURE DIVISION.
014000 000-MAIN SECTION.
014100     PERFORM 100-ABRIR-ARQUIVOS
014200     PERFORM 150-LER-FILTRO-SYSIN
014300     PERFORM 180-GRAVAR-CABECALHO
014400     READ RECEITA-MASTER
014500          AT END SET WKS-FIM-ARQUIVO-RECEITA TO TRUE
014600     END-READ
014700     PERFORM 200-PROCESSAR-REGISTRO THRU 200-PROCESSAR-REGISTRO-E
014800             UNTIL WKS-FIM-ARQUIVO-RECEITA
014900     DISPLAY "RECE3004 - REGISTROS SELECIONADOS: "
015000             WKS-QTD-SELECIONADOS
015100     PERFORM 950-ENCERRAR-PROGRAMA
015200     STOP RUN.
015300 000-MAIN-E. EXIT.
015400
015500*--------> APLICA O FILTRO A UM REGISTRO E AVANCA A LEITURA
015600 200-PROCESSAR-REGISTRO SECTION.
015700     PERFORM 300-APLICAR-FILTRO
015800     IF WKS-REGISTRO-SELECIONADO
015900        ADD 1 TO WKS-QTD-SELECIONADOS
016000        PERFORM 600-GRAVAR-LINHA-EXTRATO
016100     END-IF
016200     READ RECEITA-MASTER
016300          AT END SET WKS-FIM-ARQUIVO-RECEITA TO TRUE
016400     END-READ.
016500 200-PROCESSAR-REGISTRO-E. EXIT.
016600
016700*--------> ABERTURA DOS ARQUIVOS DO LOTE
016800 100-ABRIR-ARQUIVOS SECTION.
016900     OPEN INPUT  RECEITA-MASTER
017000     OPEN OUTPUT RECEITA-EXTRACT-OUT
017100     IF FS-RECEITA-MST NOT = 0
017200        DISPLAY "*** ERRO AO ABRIR RECEITA-MASTER: "
017300                FS-RECEITA-MST
017400        MOVE 91 TO RETURN-CODE
017500        STOP RUN
017600     END-IF.
017700 100-ABRIR-ARQUIVOS-E. EXIT.
017800
017900*--------> LE O CARTAO DE PARAMETROS DO FILTRO (CAMPOS EM BRANCO
018000*          OU ZERO SIGNIFICAM "FILTRO NAO INFORMADO") E DEIXA AS
018100*          COMPARACOES DE TEXTO PRONTAS EM MAIUSCULA E SEM
018200*          ESPACOS A DIREITA
018300 150-LER-FILTRO-SYSIN SECTION.
018400     ACCEPT WKS-FILTRO FROM SYSIN
018500     IF WKS-F-DATA-INICIO NOT = 0 OR WKS-F-DATA-FIM NOT = 0
018600        SET SW-FILTRO-DATA-INFORMADO TO TRUE
018700     ELSE
018800        SET SW-SEM-FILTRO-DATA TO TRUE
018900     END-IF
019000     INSPECT WKS-F-ORIGEM    CONVERTING
019100             "abcdefghijklmnopqrstuvwxyz" TO
019200             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
019300     INSPECT WKS-F-CATEGORIA CONVERTING
019400             "abcdefghijklmnopqrstuvwxyz" TO
019500             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
019600     INSPECT WKS-F-FONTE-RECURSOS CONVERTING
019700             "abcdefghijklmnopqrstuvwxyz" TO
019800             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
019900     MOVE 40 TO WKS-F-ORIGEM-LEN
020000     PERFORM 151-APARAR-ORIGEM THRU 151-APARAR-ORIGEM-E
020100             UNTIL WKS-F-ORIGEM-LEN = 0 OR
020200             WKS-F-ORIGEM(WKS-F-ORIGEM-LEN:1) NOT = SPACE
020300     MOVE 40 TO WKS-F-CATEGORIA-LEN
020400     PERFORM 152-APARAR-CATEGORIA THRU 152-APARAR-CATEGORIA-E
020500             UNTIL WKS-F-CATEGORIA-LEN = 0 OR
020600           WKS-F-CATEGORIA(WKS-F-CATEGORIA-LEN:1) NOT = SPACE
020700     MOVE 30 TO WKS-F-FONTE-LEN
020800     PERFORM 153-APARAR-FONTE THRU 153-APARAR-FONTE-E
020900             UNTIL WKS-F-FONTE-LEN = 0 OR
021000         WKS-F-FONTE-RECURSOS(WKS-F-FONTE-LEN:1) NOT = SPACE.
021100 150-LER-FILTRO-SYSIN-E. EXIT.
021200
021300*--------> RETIRA UM ESPACO A DIREITA DO CAMPO DE ORIGEM
021400 151-APARAR-ORIGEM SECTION.
021500     SUBTRACT 1 FROM WKS-F-ORIGEM-LEN.
021600 151-APARAR-ORIGEM-E. EXIT.
021700
021800*--------> RETIRA UM ESPACO A DIREITA DO CAMPO DE CATEGORIA
021900 152-APARAR-CATEGORIA SECTION.
022000     SUBTRACT 1 FROM WKS-F-CATEGORIA-LEN.
022100 152-APARAR-CATEGORIA-E. EXIT.
022200
022300*--------> RETIRA UM ESPACO A DIREITA DO CAMPO DE FONTE
022400 153-APARAR-FONTE SECTION.
022500     SUBTRACT 1 FROM WKS-F-FONTE-LEN.
022600 153-APARAR-FONTE-E. EXIT.
022700
022800*--------> GRAVA A LINHA DE CABECALHO COM OS NOMES DAS 13 COLUNAS
022900 180-GRAVAR-CABECALHO SECTION.
023000     MOVE SPACES TO REG-EXTRATO
023100     STRING "exercicio;mes;data_lancamento;categoria_economica;"
023200            "origem;especie;rubrica;alinea;fonte_recursos;"
023300            "valor_previsto_inicial;valor_previsto_atualizado;"
023400            "valor_arrecadado;historico"
023500            DELIMITED BY SIZE INTO REG-EXTRATO
023600     WRITE REG-EXTRATO.
023700 180-GRAVAR-CABECALHO-E. EXIT.
023800
023900*--------> APLICA O FILTRO DE SELECAO (TODOS OS CRITERIOS SAO
024000*          OPCIONAIS; REGISTRO QUE NAO FALHAR NENHUM CRITERIO
024100*          INFORMADO E SELECIONADO)
024200 300-APLICAR-FILTRO SECTION.
024300     MOVE 1 TO WKS-PASSOU-NO-FILTRO
024400     IF WKS-F-EXERCICIO NOT = 0
024500        IF REC-EXERCICIO NOT = WKS-F-EXERCICIO
024600           MOVE 0 TO WKS-PASSOU-NO-FILTRO
024700        END-IF
024800     END-IF
024900     IF WKS-PASSOU-NO-FILTRO = 1 AND WKS-F-ORIGEM-LEN > 0
025000        MOVE REC-ORIGEM TO WKS-CMP-ORIGEM
025100        INSPECT WKS-CMP-ORIGEM CONVERTING
025200                "abcdefghijklmnopqrstuvwxyz" TO
025300                "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
025400        MOVE ZEROS TO WKS-CONT-SUBSTR
025500        INSPECT WKS-CMP-ORIGEM TALLYING WKS-CONT-SUBSTR
025600                FOR ALL WKS-F-ORIGEM(1:WKS-F-ORIGEM-LEN)
025700        IF WKS-CONT-SUBSTR = 0
025800           MOVE 0 TO WKS-PASSOU-NO-FILTRO
025900        END-IF
026000     END-IF
026100     IF WKS-PASSOU-NO-FILTRO = 1 AND WKS-F-CATEGORIA-LEN > 0
026200        MOVE REC-CATEGORIA-ECONOMICA TO WKS-CMP-CATEGORIA
026300        INSPECT WKS-CMP-CATEGORIA CONVERTING
026400                "abcdefghijklmnopqrstuvwxyz" TO
026500                "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
026600        MOVE ZEROS TO WKS-CONT-SUBSTR
026700        INSPECT WKS-CMP-CATEGORIA TALLYING WKS-CONT-SUBSTR
026800                FOR ALL WKS-F-CATEGORIA(1:WKS-F-CATEGORIA-LEN)
026900        IF WKS-CONT-SUBSTR = 0
027000           MOVE 0 TO WKS-PASSOU-NO-FILTRO
027100        END-IF
027200     END-IF
027300     IF WKS-PASSOU-NO-FILTRO = 1 AND WKS-F-FONTE-LEN > 0
027400        MOVE REC-FONTE-RECURSOS TO WKS-CMP-FONTE
027500        INSPECT WKS-CMP-FONTE CONVERTING
027600                "abcdefghijklmnopqrstuvwxyz" TO
027700                "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
027800        MOVE ZEROS TO WKS-CONT-SUBSTR
027900        INSPECT WKS-CMP-FONTE TALLYING WKS-CONT-SUBSTR
028000                FOR ALL WKS-F-FONTE-RECURSOS(1:WKS-F-FONTE-LEN)
028100        IF WKS-CONT-SUBSTR = 0
028200           MOVE 0 TO WKS-PASSOU-NO-FILTRO
028300        END-IF
028400     END-IF
028500     IF WKS-PASSOU-NO-FILTRO = 1 AND WKS-F-DATA-INICIO NOT = 0
028600        IF REC-DATA-LANCAMENTO < WKS-F-DATA-INICIO
028700           MOVE 0 TO WKS-PASSOU-NO-FILTRO
028800        END-IF
028900     END-IF
029000     IF WKS-PASSOU-NO-FILTRO = 1 AND WKS-F-DATA-FIM NOT = 0
029100        IF REC-DATA-LANCAMENTO > WKS-F-DATA-FIM
029200           MOVE 0 TO WKS-PASSOU-NO-FILTRO
029300        END-IF
029400     END-IF.
029500 300-APLICAR-FILTRO-E. EXIT.
029600
029700*--------> REMOVE ";" E QUEBRAS DE LINHA DO BUFFER DE SANEAMENTO,
029800*          PARA QUE O EXTRATO NAO PERCA O ALINHAMENTO DAS 13
029900*          COLUNAS
030000 400-SANEAR-CAMPO-TEXTO SECTION.
030100     MOVE 1 TO WKS-I
030200     PERFORM 410-EXAMINAR-CARACTER-SANEAR THRU
030300             410-EXAMINAR-CARACTER-SANEAR-E
030400             UNTIL WKS-I > 100.
030500 400-SANEAR-CAMPO-TEXTO-E. EXIT.
030600
030700*--------> EXAMINA UM CARACTER DO BUFFER DE SANEAMENTO
030800 410-EXAMINAR-CARACTER-SANEAR SECTION.
030900     EVALUATE WKS-SANEAR-BUFFER(WKS-I:1)
031000        WHEN ";"
031100             MOVE "," TO WKS-SANEAR-BUFFER(WKS-I:1)
031200        WHEN X"0D"
031300             MOVE " " TO WKS-SANEAR-BUFFER(WKS-I:1)
031400        WHEN X"0A"
031500             MOVE " " TO WKS-SANEAR-BUFFER(WKS-I:1)
031600        WHEN OTHER
031700             CONTINUE
031800     END-EVALUATE
031900     ADD 1 TO WKS-I.
032000 410-EXAMINAR-CARACTER-SANEAR-E. EXIT.
032100
032200*--------> EDITA UM VALOR MONETARIO NO FORMATO BRASILEIRO
032300*          (VIRGULA DECIMAL, SEM SEPARADOR DE MILHAR)
032400 500-EDITAR-VALOR-MONETARIO SECTION.
032500     MOVE WKS-VALOR-PARA-EDITAR TO WKS-VALOR-EDITADO-MASCARA
032600     MOVE 1 TO WKS-I
032700     PERFORM 510-EXAMINAR-CARACTER-VALOR THRU
032800             510-EXAMINAR-CARACTER-VALOR-E
032900             UNTIL WKS-I > 18.
033000 500-EDITAR-VALOR-MONETARIO-E. EXIT.
033100
033200*--------> EXAMINA UM CARACTER DO VALOR EDITADO PELA MASCARA
033300 510-EXAMINAR-CARACTER-VALOR SECTION.
033400     IF WKS-VALOR-EDITADO-MASCARA(WKS-I:1) = "."
033500        MOVE "," TO WKS-VLR1-EDITADO(WKS-I:1)
033600     ELSE
033700        MOVE WKS-VALOR-EDITADO-MASCARA(WKS-I:1) TO
033800             WKS-VLR1-EDITADO(WKS-I:1)
033900     END-IF
034000     ADD 1 TO WKS-I.
034100 510-EXAMINAR-CARACTER-VALOR-E. EXIT.
034200
034300*--------> MONTA E GRAVA A LINHA DE EXTRATO DE UM REGISTRO
034400*          SELECIONADO, NAS 13 COLUNAS DO LAYOUT PUBLICO
034500 600-GRAVAR-LINHA-EXTRATO SECTION.
034600     MOVE REC-DATA-LANCAMENTO TO WKS-DATA-LANCAMENTO-R
034700     STRING WKS-DL-DIA "/" WKS-DL-MES "/" WKS-DL-ANO
034800            DELIMITED BY SIZE INTO WKS-DATA-SAIDA
034900
035000     MOVE REC-CATEGORIA-ECONOMICA TO WKS-SANEAR-BUFFER
035100     PERFORM 400-SANEAR-CAMPO-TEXTO
035200     MOVE WKS-SANEAR-BUFFER(1:40) TO WKS-CAMPO-CATEGORIA-SAN
035300
035400     MOVE REC-ORIGEM TO WKS-SANEAR-BUFFER
035500     PERFORM 400-SANEAR-CAMPO-TEXTO
035600     MOVE WKS-SANEAR-BUFFER(1:40) TO WKS-CAMPO-ORIGEM-SAN
035700
035800     MOVE REC-ESPECIE TO WKS-SANEAR-BUFFER
035900     PERFORM 400-SANEAR-CAMPO-TEXTO
036000     MOVE WKS-SANEAR-BUFFER(1:30) TO WKS-CAMPO-ESPECIE-SAN
036100
036200     MOVE REC-RUBRICA TO WKS-SANEAR-BUFFER
036300     PERFORM 400-SANEAR-CAMPO-TEXTO
036400     MOVE WKS-SANEAR-BUFFER(1:30) TO WKS-CAMPO-RUBRICA-SAN
036500
036600     MOVE REC-ALINEA TO WKS-SANEAR-BUFFER
036700     PERFORM 400-SANEAR-CAMPO-TEXTO
036800     MOVE WKS-SANEAR-BUFFER(1:30) TO WKS-CAMPO-ALINEA-SAN
036900
037000     MOVE REC-FONTE-RECURSOS TO WKS-SANEAR-BUFFER
037100     PERFORM 400-SANEAR-CAMPO-TEXTO
037200     MOVE WKS-SANEAR-BUFFER(1:30) TO WKS-CAMPO-FONTE-SAN
037300
037400     MOVE REC-HISTORICO TO WKS-SANEAR-BUFFER
037500     PERFORM 400-SANEAR-CAMPO-TEXTO
037600     MOVE WKS-SANEAR-BUFFER(1:100) TO WKS-CAMPO-HISTORICO-SAN
037700
037800     MOVE REC-VLR-PREV-INICIAL    TO WKS-VALOR-PARA-EDITAR
037900     PERFORM 500-EDITAR-VALOR-MONETARIO
038000     MOVE WKS-VLR1-EDITADO TO WKS-VLR1-FINAL
038100
038200     MOVE REC-VLR-PREV-ATUALIZADO TO WKS-VALOR-PARA-EDITAR
038300     PERFORM 500-EDITAR-VALOR-MONETARIO
038400     MOVE WKS-VLR1-EDITADO TO WKS-VLR2-EDITADO
038500
038600     MOVE REC-VLR-ARRECADADO      TO WKS-VALOR-PARA-EDITAR
038700     PERFORM 500-EDITAR-VALOR-MONETARIO
038800     MOVE WKS-VLR1-EDITADO TO WKS-VLR3-EDITADO
038900
039000     MOVE SPACES TO REG-EXTRATO
039100     STRING REC-EXERCICIO             ";"
039200            REC-MES                   ";"
039300            WKS-DATA-SAIDA            ";"
039400            WKS-CAMPO-CATEGORIA-SAN   ";"
039500            WKS-CAMPO-ORIGEM-SAN      ";"
039600            WKS-CAMPO-ESPECIE-SAN     ";"
039700            WKS-CAMPO-RUBRICA-SAN     ";"
039800            WKS-CAMPO-ALINEA-SAN      ";"
039900            WKS-CAMPO-FONTE-SAN       ";"
040000            WKS-VLR1-FINAL            ";"
040100            WKS-VLR2-EDITADO          ";"
040200            WKS-VLR3-EDITADO          ";"
040300            WKS-CAMPO-HISTORICO-SAN
040400            DELIMITED BY SIZE INTO REG-EXTRATO
040500     WRITE REG-EXTRATO.
040600 600-GRAVAR-LINHA-EXTRATO-E. EXIT.
040700
040800*--------> FECHA OS ARQUIVOS DO LOTE
040900 950-ENCERRAR-PROGRAMA SECTION.
041000     CLOSE RECEITA-MASTER
041100     CLOSE RECEITA-EXTRACT-OUT.
041200 950-ENCERRAR-PROGRAMA-E. EXIT.
