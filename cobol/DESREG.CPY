000100******************************************************************
000200*               COPY DESREG - LAYOUT DESPESA-MASTER              *
000300*----------------------------------------------------------------*
000400* APLICACION  : PORTAL DA TRANSPARENCIA                          *
000500* ARQUIVO     : DESPESA-MASTER (REGISTRO FIXO 300)               *
000600* DESCRICAO   : REGISTRO DE EMPENHO DE DESPESA, GRAVADO PELA     *
000700*             : IMPORTACAO DE CSV. A CHAVE DO CREDOR REFERENCIA  *
000800*             : O REGISTRO CREREG DO CREDOR-MASTER.              *
000900*----------------------------------------------------------------*
001000* HISTORICO DE ALTERACOES                                        *
001100* 12/05/2023 PEDR RQ-4471 CRIACAO DO LAYOUT ORIGINAL             *
001200******************************************************************
001300 01  REG-DESPESA.
001400     03 DES-ID                    PIC 9(09).
001500     03 DES-EXERCICIO             PIC 9(04).
001600     03 DES-NUMERO-EMPENHO        PIC X(20).
001700     03 DES-DATA-EMPENHO          PIC 9(08).
001800     03 DES-ORGAO-NOME            PIC X(60).
001900     03 DES-CREDOR-ID             PIC 9(09).
002000     03 DES-ELEMENTO-DESPESA      PIC X(20).
002100     03 DES-VLR-EMPENHADO         PIC S9(13)V9(02).
002200     03 DES-VLR-LIQUIDADO         PIC S9(13)V9(02).
002300     03 DES-VLR-PAGO              PIC S9(13)V9(02).
002400     03 DES-HISTORICO             PIC X(100).
002500     03 FILLER                    PIC X(25).

