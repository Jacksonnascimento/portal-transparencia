000100******************************************************************
000200*               COPY CFGREG - LAYOUT CONFIG-RECORD               *
000300*----------------------------------------------------------------*
000400* APLICACION  : PORTAL DA TRANSPARENCIA                          *
000500* ARQUIVO     : CONFIG-FILE (REGISTRO UNICO)                     *
000600* DESCRICAO   : DADOS DO ORGAO PUBLICO USADOS NO CABECALHO DO    *
000700*             : RELATORIO DE RECEITAS ARRECADADAS.               *
000800*----------------------------------------------------------------*
000900* HISTORICO DE ALTERACOES                                        *
001000* 12/05/2023 PEDR RQ-4471 CRIACAO DO LAYOUT ORIGINAL             *
001100******************************************************************
001200 01  REG-CONFIG.
001300     03 CFG-NOME-ENTIDADE         PIC X(60).
001400     03 CFG-CNPJ                  PIC X(18).
001500     03 CFG-ENDERECO              PIC X(80).
001600     03 FILLER                    PIC X(02).

