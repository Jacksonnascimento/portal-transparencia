000100******************************************************************
000200* FECHA       : 02/09/1988                                       *
000300* PROGRAMADOR : MARINA TEIXEIRA CAMPOS (MTC)                     *
000400* INSTALACAO  : PREFEITURA - CENTRO DE PROCESSAMENTO DE DADOS    *
000500* APLICACION  : ORCAMENTO E FINANCAS / RECEITA                   *
000600* PROGRAMA    : RECX3002                                         *
000700* TIPO        : BATCH                                            *
000800* DESCRIPCION : REVOGA (EXCLUI) TODOS OS REGISTROS DO MESTRE DE  *
000900*             : RECEITAS PERTENCENTES A UM LOTE DE IMPORTACAO,   *
001000*             : INFORMADO VIA CARTAO DE PARAMETRO, REGISTRANDO   *
001100*             : A EXCLUSAO NA TRILHA DE AUDITORIA.               *
001200* ARCHIVOS    : RECEITA-MASTER-ANTIGO=E, RECEITA-MASTER-NOVO=S,  *
001300*             : AUDIT-LOG-OUT=A                                  *
001400* PROGRAMA(S) : NAO APLICA                                       *
001500* SEGURIDAD   : ACESSO RESTRITO - LOTE NOTURNO ORCAMENTO         *
001600******************************************************************
001700 IDENTIFICATION DIVISION.
001800 PROGRAM-ID.    RECX3002.
001900 AUTHOR.        MARINA TEIXEIRA CAMPOS.
002000 INSTALLATION.  PREFEITURA - CPD ORCAMENTO E FINANCAS.
002100 DATE-WRITTEN.  02/09/1988.
002200 DATE-COMPILED. 02/09/1988.
002300 SECURITY.      ACESSO RESTRITO AO LOTE NOTURNO DE ORCAMENTO.
002400******************************************************************
002500*                 H I S T O R I C O   D E   A L T E R A C O E S  *
002600******************************************************************
002700* 02/09/1988 MTC RQ-0105 VERSAO ORIGINAL - EXCLUSAO DE LOTE POR  *
002800*                 REGRAVACAO COMPLETA DO RAZAO DE RECEITA.       *
002900* 14/01/1989 MTC RQ-0118 INCLUSAO DA CONTAGEM DE REGISTROS       *
003000*                 REMOVIDOS NA MENSAGEM FINAL.                   *
003100* 08/06/1992 JCS RQ-0221 CORRECAO: O PROGRAMA GRAVAVA O NOVO     *
003200*                 RAZAO MESMO QUANDO NENHUM REGISTRO DO LOTE     *
003300*                 ERA ENCONTRADO (DESPERDICIO DE FITA).          *
003400* 17/02/1995 RAN RQ-0268 MENSAGEM DE ERRO PADRONIZADA QUANDO O   *
003500*                 LOTE NAO E ENCONTRADO.                         *
003600* 25/09/1998 RAN RQ-0297 AJUSTE PARA VIRADA DO SECULO - CAMPO DE *
003700*                 LOTE PASSA A ACEITAR MARCA DE TEMPO DE 15      *
003800*                 POSICOES SEM AMBIGUIDADE DE SECULO.            *
003900* 11/01/1999 RAN RQ-0300 TESTE DE VIRADA DE ANO - NENHUM IMPACTO *
004000*                 ENCONTRADO.                                    *
004100* 20/03/2006 LVF RQ-0502 SUBSTITUICAO DO CARTAO DE PARAMETRO DE  *
004200*                 FITA PERFURADA POR LEITURA VIA SYSIN EM DISCO. *
004300* 09/02/2011 LVF RQ-0603 ADEQUACAO A LEI DE ACESSO A INFORMACAO  *
004400*                 (LEI 12.527/2011) - PASSA A GRAVAR REGISTRO DE *
004500*                 AUDITORIA DE CADA REVOGACAO DE LOTE.           *
004600* 30/07/2013 LVF RQ-0650 PADRONIZACAO DO TEXTO DO REGISTRO DE    *
004700*                 AUDITORIA CONFORME NORMA DA CONTROLADORIA.     *
004800* 06/09/2023 PEDR RQ-0865 REVISAO GERAL CONFORME NOVO LAYOUT DO  *
004900*                 PORTAL DA TRANSPARENCIA.                       *
005000******************************************************************
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     CLASS CLASSE-DIGITO IS "0" THRU "9"
005500     SWITCH UPSI-0 ON STATUS IS SW-SIMULACAO
005600                   OFF STATUS IS SW-EXECUCAO-NORMAL.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT RECEITA-MASTER-ANTIGO ASSIGN TO RECMASTER
006000            ORGANIZATION IS SEQUENTIAL
006100            FILE STATUS  IS FS-MASTER-ANTIGO.
006200     SELECT RECEITA-MASTER-NOVO   ASSIGN TO RECMSTNEW
006300            ORGANIZATION IS SEQUENTIAL
006400            FILE STATUS  IS FS-MASTER-NOVO.
006500     SELECT AUDIT-LOG-OUT          ASSIGN TO AUDITLOG
006600            ORGANIZATION IS LINE SEQUENTIAL
006700            FILE STATUS  IS FS-AUDIT-LOG.
006800 DATA DIVISION.
006900 FILE SECTION.
007000*                    MESTRE DE RECEITAS - VERSAO ATUAL (ENTRADA)
007100 FD  RECEITA-MASTER-ANTIGO
007200     RECORD CONTAINS 420 CHARACTERS.
007300     COPY RECREG.
007400*                    MESTRE DE RECEITAS - VERSAO REGRAVADA (SAIDA)
007500*                    O PROXIMO PASSO DE JCL SUBSTITUI O RECMASTER
007600*                    PELO RECMSTNEW QUANDO O RETURN-CODE FOR ZERO.
007700 FD  RECEITA-MASTER-NOVO
007800     RECORD CONTAINS 420 CHARACTERS.
007900 01  REG-RECEITA-NOVO             PIC X(420).
008000*                    TRILHA DE AUDITORIA
008100 FD  AUDIT-LOG-OUT.
008200     COPY LOGREG.
008300 WORKING-STORAGE SECTION.
008400******************************************************************
008500*             VARIAVEIS DE FILE STATUS                           *
008600******************************************************************
008700 01  FS-MASTER-ANTIGO             PIC 9(02) VALUE ZEROS.
008800 01  FS-MASTER-NOVO               PIC 9(02) VALUE ZEROS.
008900 01  FS-AUDIT-LOG                 PIC 9(02) VALUE ZEROS.
009000******************************************************************
009100*             PARAMETRO DE ENTRADA (LOTE A SER REVOGADO)         *
009200******************************************************************
009300 01  WKS-CARTAO-PARM              PIC X(20) VALUE SPACES.
009400 01  WKS-LOTE-INFORMADO           PIC X(20) VALUE SPACES.
009500 01  WKS-LOTE-PARTES REDEFINES WKS-LOTE-INFORMADO.
009600     03 LOTE-PREFIXO-PARM         PIC X(05).
009700     03 LOTE-MARCA-TEMPO-PARM     PIC X(15).
009800******************************************************************
009900*             CONTROLE DO LACO DE LEITURA                        *
010000******************************************************************
010100 01  WKS-FIM-MASTER-ANTIGO        PIC 9(01) COMP VALUE ZEROS.
010200     88 WKS-FIM-ANTIGO                       VALUE 1.
010300 01  WKS-QTD-TOTAL                PIC 9(06) COMP VALUE ZEROS.
010400 01  WKS-QTD-REMOVIDOS            PIC 9(06) COMP VALUE ZEROS.
010500 01  WKS-I                        PIC 9(06) COMP VALUE ZEROS.
010600******************************************************************
010700*             TABELA DE TRABALHO COM TODO O MESTRE LIDO          *
010800*             (PERMITE REGRAVAR O ARQUIVO SEM OS ITENS DO LOTE)  *
010900******************************************************************
011000 01  WKS-TABELA-MASTER.
011100     03 WKS-TAB-REG OCCURS 0 TO 20000 TIMES
011200                    DEPENDING ON WKS-QTD-TOTAL.
011300        05 TAB-REGISTRO-COMPLETO   PIC X(420).
011400        05 TAB-ID-IMPORTACAO REDEFINES TAB-REGISTRO-COMPLETO.
011500           07 FILLER               PIC X(388).
011600           07 TAB-LOTE-DO-REGISTRO PIC X(20).
011700           07 FILLER               PIC X(12).
011800        05 TAB-MARCA-REMOCAO       PIC 9(01) COMP VALUE ZEROS.
011900     03 FILLER                    PIC X(01).
012000******************************************************************
012100*             DATA E HORA PARA O REGISTRO DE AUDITORIA           *
012200******************************************************************
012300 01  WKS-DATA-HORA-SISTEMA.
012400     03 WKS-AAAAMMDD               PIC 9(08).
012500     03 WKS-HHMMSS                 PIC 9(08).
012600 01  WKS-DATA-HORA-LOG REDEFINES WKS-DATA-HORA-SISTEMA.
012700     03 WKS-LOG-AAAAMMDD           PIC 9(08).
012800     03 WKS-LOG-HHMMSS             PIC 9(06).
012900     03 FILLER                     PIC 9(02).
013000 01  WKS-DESCRICAO-NUMERICA        PIC 9(06) VALUE ZEROS.
013100 PROCEDURE DIVISION.
013200 000-MAIN SECTION.
013300     PERFORM 100-ABRIR-ARQUIVOS
013400     PERFORM 200-LOCALIZAR-LOTE
013500     IF WKS-QTD-REMOVIDOS = 0
013600        DISPLAY "*** LOTE NAO ENCONTRADO OU JA EXCLUIDO"
013700        MOVE 91 TO RETURN-CODE
013800     ELSE
013900        PERFORM 400-REGRAVAR-MASTER
014000        PERFORM 300-GRAVAR-LOG-EXCLUSAO
014100     END-IF
014200     PERFORM 900-ENCERRAR-PROGRAMA
014300     STOP RUN.
014400 000-MAIN-E. EXIT.
014500
014600*--------> ABRE O MESTRE ATUAL E LE O CARTAO DE PARAMETRO
014700 100-ABRIR-ARQUIVOS SECTION.
014800     ACCEPT WKS-CARTAO-PARM FROM SYSIN
014900     MOVE WKS-CARTAO-PARM TO WKS-LOTE-INFORMADO
015000     OPEN INPUT RECEITA-MASTER-ANTIGO
015100     IF FS-MASTER-ANTIGO NOT = 0
015200        DISPLAY "*** ERRO AO ABRIR RECEITA-MASTER-ANTIGO: "
015300                FS-MASTER-ANTIGO
015400        MOVE 91 TO RETURN-CODE
015500        STOP RUN
015600     END-IF.
015700 100-ABRIR-ARQUIVOS-E. EXIT.
015800
015900*--------> LE TODO O MESTRE PARA A TABELA DE TRABALHO, MARCANDO
016000*          OS REGISTROS PERTENCENTES AO LOTE INFORMADO
016100 200-LOCALIZAR-LOTE SECTION.
016200     READ RECEITA-MASTER-ANTIGO
016300          AT END SET WKS-FIM-ANTIGO TO TRUE
016400     END-READ
016500     PERFORM 210-CARGAR-REGISTRO THRU 210-CARGAR-REGISTRO-E
016600             UNTIL WKS-FIM-ANTIGO
016700     CLOSE RECEITA-MASTER-ANTIGO.
016800 200-LOCALIZAR-LOTE-E. EXIT.
016900
017000*--------> CARREGA UM REGISTRO NA TABELA, MARCANDO-O SE PERTENCER
017100*          AO LOTE INFORMADO, E AVANCA A LEITURA
017200 210-CARGAR-REGISTRO SECTION.
017300     ADD 1 TO WKS-QTD-TOTAL
017400     MOVE REG-RECEITA TO TAB-REGISTRO-COMPLETO(WKS-QTD-TOTAL)
017500     MOVE ZEROS TO TAB-MARCA-REMOCAO(WKS-QTD-TOTAL)
017600     IF TAB-LOTE-DO-REGISTRO(WKS-QTD-TOTAL) =
017700                              WKS-LOTE-INFORMADO
017800        MOVE 1 TO TAB-MARCA-REMOCAO(WKS-QTD-TOTAL)
017900        ADD 1 TO WKS-QTD-REMOVIDOS
018000     END-IF
018100     READ RECEITA-MASTER-ANTIGO
018200          AT END SET WKS-FIM-ANTIGO TO TRUE
018300     END-READ.
018400 210-CARGAR-REGISTRO-E. EXIT.
018500
018600*--------> REGRAVA O MESTRE, OMITINDO OS REGISTROS MARCADOS
018700 400-REGRAVAR-MASTER SECTION.
018800     OPEN OUTPUT RECEITA-MASTER-NOVO
018900     IF FS-MASTER-NOVO NOT = 0
019000        DISPLAY "*** ERRO AO ABRIR RECEITA-MASTER-NOVO: "
019100                FS-MASTER-NOVO
019200        MOVE 91 TO RETURN-CODE
019300        STOP RUN
019400     END-IF
019500     MOVE 1 TO WKS-I
019600     PERFORM 410-COPIAR-REGISTRO THRU 410-COPIAR-REGISTRO-E
019700             UNTIL WKS-I > WKS-QTD-TOTAL
019800     CLOSE RECEITA-MASTER-NOVO.
019900 400-REGRAVAR-MASTER-E. EXIT.
020000
020100*--------> COPIA UM REGISTRO DA TABELA PARA O NOVO MESTRE, SALVO
020200*          SE ESTIVER MARCADO PARA REMOCAO
020300 410-COPIAR-REGISTRO SECTION.
020400     IF TAB-MARCA-REMOCAO(WKS-I) = 0
020500        MOVE TAB-REGISTRO-COMPLETO(WKS-I) TO REG-RECEITA-NOVO
020600        WRITE REG-RECEITA-NOVO
020700     END-IF
020800     ADD 1 TO WKS-I.
020900 410-COPIAR-REGISTRO-E. EXIT.
021000
021100*--------> GRAVA O REGISTRO DE AUDITORIA DA REVOGACAO DO LOTE
021200 300-GRAVAR-LOG-EXCLUSAO SECTION.
021300     OPEN EXTEND AUDIT-LOG-OUT
021400     IF FS-AUDIT-LOG = 35
021500        CLOSE AUDIT-LOG-OUT
021600        OPEN OUTPUT AUDIT-LOG-OUT
021700        CLOSE AUDIT-LOG-OUT
021800        OPEN EXTEND AUDIT-LOG-OUT
021900     END-IF
022000     MOVE "SISTEMA"                TO LOG-USUARIO-NOME
022100     MOVE "EXCLUSAO_LOTE_RECEITA"  TO LOG-ACAO
022200     MOVE "RECEITA"                TO LOG-ENTIDADE
022300     MOVE WKS-LOTE-INFORMADO       TO LOG-ENTIDADE-ID
022400     MOVE WKS-QTD-REMOVIDOS        TO WKS-DESCRICAO-NUMERICA
022500     STRING "Revogacao total do lote executada. "
022600            "Itens removidos: " WKS-DESCRICAO-NUMERICA
022700            DELIMITED BY SIZE INTO LOG-DESCRICAO
022800     ACCEPT WKS-LOG-AAAAMMDD FROM DATE YYYYMMDD
022900     ACCEPT WKS-HHMMSS       FROM TIME
023000     STRING WKS-LOG-AAAAMMDD WKS-HHMMSS(1:6)
023100            DELIMITED BY SIZE INTO LOG-DATA-HORA
023200     WRITE REG-LOG
023300     CLOSE AUDIT-LOG-OUT.
023400 300-GRAVAR-LOG-EXCLUSAO-E. EXIT.
023500
023600*--------> FECHA OS ARQUIVOS AINDA ABERTOS, SE HOUVER
023700 900-ENCERRAR-PROGRAMA SECTION.
023800     CONTINUE.
023900 900-ENCERRAR-PROGRAMA-E. EXIT.
